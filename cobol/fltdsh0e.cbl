000100*?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200*?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300*?SEARCH  =TALLIB
000400*?SEARCH  =ASC2EBC
000500*?SEARCH  =EBC2ASC
000600*?SEARCH  =WSYS022
000700*
000800*?NOLMAP, SYMBOLS, INSPECT
000900*?SAVE ALL
001000*?SAVEABEND
001100*?LINES 66
001200*?CHECK 3
001300
001400 IDENTIFICATION DIVISION.
001500
001600 PROGRAM-ID. FLTDSH0O.
001700
001800 AUTHOR. K. LANGNER.
001900
002000 INSTALLATION. WSOFT FUHRPARK-ANWENDUNGEN.
002100
002200 DATE-WRITTEN. 1989-09-20.
002300
002400 DATE-COMPILED.
002500
002600
002700 SECURITY.  NUR FUER INTERNEN GEBRAUCH - KEINE WEITERGABE.
002800
002900******************************************************************
003000** Letzte Aenderung :: 2017-11-30
003100** Letzte Version   :: A.03.00
003200** Kurzbeschreibung :: Fuhrpark-Uebersichtsbericht (Dashboard)
003300** Auftrag          :: SSFNEW-9
003400**----------------------------------------------------------------
003500** Vers. | Datum    | von | Kommentar
003600**-------|----------|-----|---------------------------------------
003700**A.00.00|1989-09-20| kl  | Neuerstellung - Tagesuebersicht Fuhr-
003800**       |          |     | park: Fahrer, Protokolle, Compliant/
003900**       |          |     | Nicht-Compliant ueber einen Zeitraum
004000**A.01.00|1995-06-12| hmk | Auftrag FH-0309: Aktivitaetskennzahlen
004100**       |          |     | (heute/diese Woche/diesen Monat) er-
004200**       |          |     | gaenzt
004300**A.02.00|1999-01-08| lor | Jahr-2000: alle Datumsfelder auf 8-
004400**       |          |     | stellige Jahreszahl umgestellt
004500**A.03.00|2017-11-30| lor | PR-4350: Top-5 Verstoss-Rangliste er-
004600**       |          |     | gaenzt; Anbindung auf Datei POSTED-
004700**       |          |     | LOGS umgestellt, keine SQL-Tabellen
004800**       |          |     | mehr benoetigt
004900**----------------------------------------------------------------
005000**
005100** Programmbeschreibung
005200** --------------------
005300**
005400** FLTDSH0O liest die Fahrer-Stammdatei (Anzahl Fahrer) und die
005500** Datei POSTEDLOGS (Anzahl Protokolle, compliant/nicht-compliant,
005600** Verstoesse je Regel) fuer einen Zeitraum (Standard: die letzten
005700** 30 Tage bis zum Laufstichtag) und schreibt einen Fuhrpark-
005800** Uebersichtsbericht: Gesamtzahlen, Aktivitaet heute/diese Woche/
005900** diesen Monat, und die bis zu 5 haeufigsten Verstoss-Regeln. Die
006000** Datumsrechnung (Zeitraumbeginn, Wochenbeginn = juengster Montag
006100** laeuft intern ueber das Julianische Datum (U400/U410), da auf
006200** diesem System keine Datums-Funktionen zur Verfuegung stehen.
006300**
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     SWITCH-15 IS ANZEIGE-VERSION
007000         ON STATUS IS SHOW-VERSION
007100     CLASS ALPHNUM IS "0123456789"
007200                      "abcdefghijklmnopqrstuvwxyz"
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT DRV-FILE      ASSIGN TO "DRIVERS"
007800            ORGANIZATION IS LINE SEQUENTIAL.
007900     SELECT POSTED-FILE   ASSIGN TO "POSTEDLOGS"
008000            ORGANIZATION IS LINE SEQUENTIAL.
008100     SELECT RPT-FILE      ASSIGN TO "DASHRPT"
008200            ORGANIZATION IS LINE SEQUENTIAL.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600**          ---> Fahrer-Stammdatei - nur Zaehlung der Fahrer
008700 FD  DRV-FILE
008800     LABEL RECORDS ARE OMITTED.
008900     COPY    DRVREC0C.
009000**
009100**          ---> verbuchte Tagesprotokolle, sortiert Fahrer/Datum
009200 FD  POSTED-FILE
009300     LABEL RECORDS ARE OMITTED.
009400     COPY    DLGREC0C.
009500**
009600**          ---> Druckzeilen Fuhrpark-Dashboard, 132 Spalten
009700 FD  RPT-FILE
009800     LABEL RECORDS ARE OMITTED.
009900 01  RPT-OUT-RECORD             PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200**----------------------------------------------------------------
010300** Comp-Felder: Praefix Cn mit n = Anzahl Digits
010400**----------------------------------------------------------------
010500 01          COMP-FELDER.
010600     05      C4-I1               PIC S9(04) COMP.
010700     05      C4-I2               PIC S9(04) COMP.
010800
010900     05      C4-X.
011000      10                         PIC X VALUE LOW-VALUE.
011100      10     C4-X2               PIC X.
011200     05      C4-NUM REDEFINES C4-X
011300                                 PIC S9(04) COMP.
011400
011500     05      C9-DRVCOUNT         PIC S9(09) COMP VALUE ZERO.
011600     05      C9-LOGCOUNT         PIC S9(09) COMP VALUE ZERO.
011700     05      C9-COMPLIANT        PIC S9(09) COMP VALUE ZERO.
011800     05      C9-NONCOMPLIANT     PIC S9(09) COMP VALUE ZERO.
011900     05      C9-HEUTE            PIC S9(09) COMP VALUE ZERO.
012000     05      C9-WOCHE            PIC S9(09) COMP VALUE ZERO.
012100     05      C9-MONAT            PIC S9(09) COMP VALUE ZERO.
012200**----------------------------------------------------------------
012300** Display-Felder: Praefix D
012400**----------------------------------------------------------------
012500 01          DISPLAY-FELDER.
012600     05      D-NUM4              PIC -9(04).
012700     05      D-NUM5              PIC -9(05).
012800     05      D-NUM7              PIC -9(07).
012900     05      D-PCT               PIC ---9.9.
013000**----------------------------------------------------------------
013100** Felder mit konstantem Inhalt: Praefix K
013200**----------------------------------------------------------------
013300 01          KONSTANTE-FELDER.
013400     05      K-MODUL             PIC X(08)     VALUE "FLTDSH0O".
013500     05      K-DEFAULT-TAGE      PIC S9(04) COMP
013600                                               VALUE 30.
013700     05      K-TOP-N             PIC S9(04) COMP
013800                                               VALUE 5.
013900**----------------------------------------------------------------
014000** Conditional-Felder
014100**----------------------------------------------------------------
014200 01          SCHALTER.
014300     05      PRG-STATUS          PIC 9.
014400          88 PRG-OK                          VALUE ZERO.
014500          88 PRG-ABBRUCH                     VALUE 2.
014600
014700     05      DRV-EOF-SW          PIC X       VALUE "N".
014800          88 DRV-EOF                         VALUE "Y".
014900          88 NOT-DRV-EOF                     VALUE "N".
015000
015100     05      POSTED-EOF-SW       PIC X       VALUE "N".
015200          88 POSTED-EOF                      VALUE "Y".
015300          88 NOT-POSTED-EOF                  VALUE "N".
015400
015500     05      W-TALLY-FOUND-SW    PIC X       VALUE "N".
015600          88 W-TALLY-FOUND                   VALUE "Y".
015700          88 W-TALLY-NOT-FOUND               VALUE "N".
015800**----------------------------------------------------------------
015900** weitere Arbeitsfelder
016000**----------------------------------------------------------------
016100 01          WORK-FELDER.
016200     05      W-RUN-DATE          PIC 9(08).
016300     05      W-RUN-DATE-PARTS REDEFINES W-RUN-DATE.
016400          10 W-RUN-YYYY          PIC 9(04).
016500          10 W-RUN-MM            PIC 9(02).
016600          10 W-RUN-DD            PIC 9(02).
016700
016800     05      W-PERIOD-END        PIC 9(08).
016900     05      W-PERIOD-END-PARTS REDEFINES W-PERIOD-END.
017000          10 W-END-YYYY          PIC 9(04).
017100          10 W-END-MM            PIC 9(02).
017200          10 W-END-DD            PIC 9(02).
017300
017400     05      W-PERIOD-START      PIC 9(08).
017500     05      W-PERIOD-START-PARTS REDEFINES W-PERIOD-START.
017600          10 W-START-YYYY        PIC 9(04).
017700          10 W-START-MM          PIC 9(02).
017800          10 W-START-DD          PIC 9(02).
017900
018000     05      W-WEEK-START        PIC 9(08).
018100     05      W-WEEK-START-PARTS REDEFINES W-WEEK-START.
018200          10 W-WEEK-YYYY         PIC 9(04).
018300          10 W-WEEK-MM           PIC 9(02).
018400          10 W-WEEK-DD           PIC 9(02).
018500
018600     05      W-MONTH-START       PIC 9(08).
018700     05      W-MONTH-START-PARTS REDEFINES W-MONTH-START.
018800          10 W-MONTH-YYYY        PIC 9(04).
018900          10 W-MONTH-MM          PIC 9(02).
019000          10 W-MONTH-DD          PIC 9(02).
019100
019200     05      W-RUN-JULIAN        PIC S9(09) COMP VALUE ZERO.
019300     05      W-WEEKDAY-Q         PIC S9(09) COMP VALUE ZERO.
019400     05      W-WEEKDAY           PIC S9(04) COMP VALUE ZERO.
019500     05      W-COMPLIANCE-PCT    PIC S9(03)V9(01) COMP VALUE ZERO.
019600
019700     05      W-SEARCH-RULE       PIC X(22)  VALUE SPACES.
019800     05      W-SWAP-RULE         PIC X(22)  VALUE SPACES.
019900     05      W-SWAP-COUNT        PIC S9(05) COMP VALUE ZERO.
020000
020100     05      RPT-LINE            PIC X(132) VALUE SPACES.
020200**----------------------------------------------------------------
020300** Julianisches Datum - Umrechnung Datum <-> lfd. Tagesnummer
020400** (Algorithmus Fliegel/Van Flandern, nur Ganzzahl-Arithmetik)
020500**----------------------------------------------------------------
020600 01          JULIAN-WORK.
020700     05      JW-Y                PIC S9(05) COMP.
020800     05      JW-M                PIC S9(05) COMP.
020900     05      JW-D                PIC S9(05) COMP.
021000     05      JW-JM14             PIC S9(09) COMP.
021100     05      JW-T1               PIC S9(09) COMP.
021200     05      JW-T2               PIC S9(09) COMP.
021300     05      JW-T3               PIC S9(09) COMP.
021400     05      JW-T3A              PIC S9(09) COMP.
021500     05      JW-JULIAN           PIC S9(09) COMP.
021600     05      JW-L                PIC S9(09) COMP.
021700     05      JW-N                PIC S9(09) COMP.
021800     05      JW-I                PIC S9(09) COMP.
021900     05      JW-J                PIC S9(09) COMP.
022000**----------------------------------------------------------------
022100** Parameter fuer COBOL-Utility GETSTARTUPTEXT
022200**----------------------------------------------------------------
022300 01          STUP-PARAMETER.
022400     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
022500     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
022600     05      STUP-TEXT           PIC X(128).
022700
022800 01          STUP-CONTENT-DECOMPOSE.
022900     05      STUP-RUNDATE        PIC X(08)  VALUE SPACES.
023000     05      STUP-PER-END        PIC X(08)  VALUE SPACES.
023100     05      STUP-PER-START      PIC X(08)  VALUE SPACES.
023200**----------------------------------------------------------------
023300** Rangliste der haeufigsten Verstoss-Regeln (max. 5 Eintraege)
023400**----------------------------------------------------------------
023500 01          RULE-TALLY.
023600     05      RT-COUNT-USED       PIC S9(04) COMP VALUE ZERO.
023700     05      RULE-TALLY-ENTRY OCCURS 5 TIMES
023800                              INDEXED BY RT-IDX RT-IDX2.
023900          10 RT-RULE             PIC X(22) VALUE SPACES.
024000          10 RT-COUNT            PIC S9(05) COMP VALUE ZERO.
024100
024200 PROCEDURE DIVISION.
024300******************************************************************
024400** Steuerungs-Section
024500******************************************************************
024600 A100-STEUERUNG SECTION.
024700 A100-00.
024800**  ---> wenn SWITCH-15 gesetzt ist
024900**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
025000     IF  SHOW-VERSION
025100         DISPLAY K-MODUL " VERS. A.03.00 VOM 2017-11-30"
025200         STOP RUN
025300     END-IF
025400
025500     PERFORM B100-VORLAUF
025600     IF  PRG-OK
025700         PERFORM B200-VERARBEITUNG
025800     END-IF
025900     IF  PRG-OK
026000         PERFORM B300-TOP-VIOLATIONS
026100         PERFORM B400-REPORT
026200     END-IF
026300     PERFORM B900-ENDE
026400     STOP RUN
026500     .
026600 A100-99.
026700     EXIT.
026800
026900******************************************************************
027000** Vorlauf - Parameter holen, Zeitraum errechnen, Fahrer zaehlen
027100******************************************************************
027200 B100-VORLAUF SECTION.
027300 B100-00.
027400     PERFORM C000-INIT
027500     PERFORM P100-GETSTARTUPTEXT
027600     IF  PRG-ABBRUCH
027700         EXIT SECTION
027800     END-IF
027900
028000**  ---> Zeitraumende: Parameter oder Laufstichtag
028100     IF  STUP-PER-END = SPACES OR STUP-PER-END = "00000000"
028200         MOVE W-RUN-DATE    TO W-PERIOD-END
028300     ELSE
028400         MOVE STUP-PER-END  TO W-PERIOD-END
028500     END-IF
028600
028700**  ---> Zeitraumbeginn: Parameter oder Ende minus 30 Tage
028800     IF  STUP-PER-START = SPACES OR STUP-PER-START = "00000000"
028900         MOVE W-END-YYYY  TO JW-Y
029000         MOVE W-END-MM    TO JW-M
029100         MOVE W-END-DD    TO JW-D
029200         PERFORM U400-DATUM-ZU-JULIAN
029300         COMPUTE JW-JULIAN = JW-JULIAN - K-DEFAULT-TAGE
029400         PERFORM U410-JULIAN-ZU-DATUM
029500         MOVE JW-Y        TO W-START-YYYY
029600         MOVE JW-M        TO W-START-MM
029700         MOVE JW-D        TO W-START-DD
029800     ELSE
029900         MOVE STUP-PER-START TO W-PERIOD-START
030000     END-IF
030100
030200**  ---> Wochenbeginn = juengster Montag <= Laufstichtag
030300     MOVE W-RUN-YYYY  TO JW-Y
030400     MOVE W-RUN-MM    TO JW-M
030500     MOVE W-RUN-DD    TO JW-D
030600     PERFORM U400-DATUM-ZU-JULIAN
030700     MOVE JW-JULIAN    TO W-RUN-JULIAN
030800     DIVIDE W-RUN-JULIAN BY 7 GIVING W-WEEKDAY-Q
030900                              REMAINDER W-WEEKDAY
031000     COMPUTE JW-JULIAN = W-RUN-JULIAN - W-WEEKDAY
031100     PERFORM U410-JULIAN-ZU-DATUM
031200     MOVE JW-Y  TO W-WEEK-YYYY
031300     MOVE JW-M  TO W-WEEK-MM
031400     MOVE JW-D  TO W-WEEK-DD
031500
031600**  ---> Monatsbeginn = Erster des Laufmonats
031700     MOVE W-RUN-YYYY  TO W-MONTH-YYYY
031800     MOVE W-RUN-MM    TO W-MONTH-MM
031900     MOVE 1           TO W-MONTH-DD
032000
032100     PERFORM B110-ZAEHLE-FAHRER
032200
032300     OPEN INPUT  POSTED-FILE
032400     OPEN OUTPUT RPT-FILE
032500     .
032600 B100-99.
032700     EXIT.
032800
032900******************************************************************
033000** Anzahl Fahrer aus DRIVERS ermitteln (reiner Zaehllauf)
033100******************************************************************
033200 B110-ZAEHLE-FAHRER SECTION.
033300 B110-00.
033400     OPEN INPUT DRV-FILE
033500     SET NOT-DRV-EOF TO TRUE
033600     PERFORM B115-LIES-FAHRER-SATZ
033700     PERFORM B116-ZAEHLE UNTIL DRV-EOF
033800     CLOSE DRV-FILE
033900     .
034000 B110-99.
034100     EXIT.
034200
034300 B115-LIES-FAHRER-SATZ SECTION.
034400 B115-00.
034500     READ DRV-FILE
034600         AT END SET DRV-EOF TO TRUE
034700     END-READ
034800     .
034900 B115-99.
035000     EXIT.
035100
035200 B116-ZAEHLE SECTION.
035300 B116-00.
035400     ADD 1 TO C9-DRVCOUNT
035500     PERFORM B115-LIES-FAHRER-SATZ
035600     .
035700 B116-99.
035800     EXIT.
035900
036000******************************************************************
036100** Verarbeitung - POSTEDLOGS lesen, Zeitraum auswaehlen
036200******************************************************************
036300 B200-VERARBEITUNG SECTION.
036400 B200-00.
036500     SET NOT-POSTED-EOF TO TRUE
036600     PERFORM B205-LIES-POSTED-SATZ
036700     PERFORM B210-EIN-SATZ UNTIL POSTED-EOF
036800     CLOSE POSTED-FILE
036900     .
037000 B200-99.
037100     EXIT.
037200
037300 B205-LIES-POSTED-SATZ SECTION.
037400 B205-00.
037500     READ POSTED-FILE
037600         AT END SET POSTED-EOF TO TRUE
037700     END-READ
037800     .
037900 B205-99.
038000     EXIT.
038100
038200 B210-EIN-SATZ SECTION.
038300 B210-00.
038400     IF  LOG-DATE NOT < W-PERIOD-START
038500     AND LOG-DATE NOT > W-PERIOD-END
038600         PERFORM B220-AKKUMULIERE
038700     END-IF
038800     PERFORM B205-LIES-POSTED-SATZ
038900     .
039000 B210-99.
039100     EXIT.
039200
039300******************************************************************
039400** Summen, Aktivitaetszaehler und Verstoss-Tally fuer einen Satz
039500******************************************************************
039600 B220-AKKUMULIERE SECTION.
039700 B220-00.
039800     ADD 1 TO C9-LOGCOUNT
039900
040000     IF  LOG-IS-COMPLIANT
040100         ADD 1 TO C9-COMPLIANT
040200     ELSE
040300         ADD 1 TO C9-NONCOMPLIANT
040400         IF  LOG-VIOL-COUNT > 0
040500             PERFORM B225-TALLY-VERSTOESSE
040600                VARYING C4-I1 FROM 1 BY 1
040700                UNTIL C4-I1 > LOG-VIOL-COUNT
040800         END-IF
040900     END-IF
041000
041100     IF  LOG-DATE = W-RUN-DATE
041200         ADD 1 TO C9-HEUTE
041300     END-IF
041400     IF  LOG-DATE NOT < W-WEEK-START
041500         ADD 1 TO C9-WOCHE
041600     END-IF
041700     IF  LOG-DATE NOT < W-MONTH-START
041800         ADD 1 TO C9-MONAT
041900     END-IF
042000     .
042100 B220-99.
042200     EXIT.
042300
042400 B225-TALLY-VERSTOESSE SECTION.
042500 B225-00.
042600     MOVE LOG-VIOL-RULE(C4-I1) TO W-SEARCH-RULE
042700     SET W-TALLY-NOT-FOUND TO TRUE
042800     PERFORM B226-SUCHE-REGEL
042900        VARYING C4-I2 FROM 1 BY 1
043000        UNTIL C4-I2 > RT-COUNT-USED OR W-TALLY-FOUND
043100
043200     IF  W-TALLY-NOT-FOUND
043300     AND RT-COUNT-USED < K-TOP-N
043400         ADD 1 TO RT-COUNT-USED
043500         SET RT-IDX TO RT-COUNT-USED
043600         MOVE W-SEARCH-RULE TO RT-RULE(RT-IDX)
043700         MOVE 1             TO RT-COUNT(RT-IDX)
043800     END-IF
043900     .
044000 B225-99.
044100     EXIT.
044200
044300 B226-SUCHE-REGEL SECTION.
044400 B226-00.
044500     SET RT-IDX TO C4-I2
044600     IF  RT-RULE(RT-IDX) = W-SEARCH-RULE
044700         ADD 1 TO RT-COUNT(RT-IDX)
044800         SET W-TALLY-FOUND TO TRUE
044900     END-IF
045000     .
045100 B226-99.
045200     EXIT.
045300
045400******************************************************************
045500** Rangliste absteigend nach Haeufigkeit sortieren (Bubble-Sort)
045600******************************************************************
045700 B300-TOP-VIOLATIONS SECTION.
045800 B300-00.
045900     IF  RT-COUNT-USED > 1
046000         PERFORM B310-BUBBEL-DURCHGANG
046100            VARYING C4-I1 FROM 1 BY 1
046200            UNTIL C4-I1 > RT-COUNT-USED - 1
046300     END-IF
046400     .
046500 B300-99.
046600     EXIT.
046700
046800 B310-BUBBEL-DURCHGANG SECTION.
046900 B310-00.
047000     PERFORM B320-VERGLEICHE-PAAR
047100        VARYING C4-I2 FROM 1 BY 1
047200        UNTIL C4-I2 > RT-COUNT-USED - C4-I1
047300     .
047400 B310-99.
047500     EXIT.
047600
047700 B320-VERGLEICHE-PAAR SECTION.
047800 B320-00.
047900     SET RT-IDX  TO C4-I2
048000     SET RT-IDX2 TO C4-I2
048100     SET RT-IDX2 UP BY 1
048200     IF  RT-COUNT(RT-IDX) < RT-COUNT(RT-IDX2)
048300         MOVE RT-RULE(RT-IDX)   TO W-SWAP-RULE
048400         MOVE RT-COUNT(RT-IDX)  TO W-SWAP-COUNT
048500         MOVE RT-RULE(RT-IDX2)  TO RT-RULE(RT-IDX)
048600         MOVE RT-COUNT(RT-IDX2) TO RT-COUNT(RT-IDX)
048700         MOVE W-SWAP-RULE       TO RT-RULE(RT-IDX2)
048800         MOVE W-SWAP-COUNT      TO RT-COUNT(RT-IDX2)
048900     END-IF
049000     .
049100 B320-99.
049200     EXIT.
049300
049400******************************************************************
049500** Bericht schreiben - Kopf, Summen, Aktivitaet, Top-Verstoesse
049600******************************************************************
049700 B400-REPORT SECTION.
049800 B400-00.
049900     IF  C9-LOGCOUNT > 0
050000         COMPUTE W-COMPLIANCE-PCT ROUNDED =
050100                 C9-COMPLIANT * 100 / C9-LOGCOUNT
050200     END-IF
050300
050400     PERFORM B410-KOPFZEILEN
050500     PERFORM B420-SUMMENBLOCK
050600     PERFORM B430-AKTIVITAETSBLOCK
050700     PERFORM B440-TOP-VERSTOESSE-BLOCK
050800
050900     CLOSE RPT-FILE
051000     .
051100 B400-99.
051200     EXIT.
051300
051400 B410-KOPFZEILEN SECTION.
051500 B410-00.
051600     STRING "FUHRPARK-UEBERSICHT   ZEITRAUM: " DELIMITED BY SIZE,
051700            W-PERIOD-START      DELIMITED BY SIZE,
051800            " BIS "             DELIMITED BY SIZE,
051900            W-PERIOD-END        DELIMITED BY SIZE
052000       INTO RPT-LINE
052100     WRITE RPT-OUT-RECORD FROM RPT-LINE
052200     MOVE SPACES TO RPT-LINE
052300     .
052400 B410-99.
052500     EXIT.
052600
052700 B420-SUMMENBLOCK SECTION.
052800 B420-00.
052900     MOVE C9-DRVCOUNT     TO D-NUM5
053000     STRING "FAHRER GESAMT          : " DELIMITED BY SIZE,
053100            D-NUM5                     DELIMITED BY SIZE
053200       INTO RPT-LINE
053300     WRITE RPT-OUT-RECORD FROM RPT-LINE
053400     MOVE SPACES TO RPT-LINE
053500
053600     MOVE C9-LOGCOUNT     TO D-NUM7
053700     STRING "PROTOKOLLE GESAMT      : " DELIMITED BY SIZE,
053800            D-NUM7                     DELIMITED BY SIZE
053900       INTO RPT-LINE
054000     WRITE RPT-OUT-RECORD FROM RPT-LINE
054100     MOVE SPACES TO RPT-LINE
054200
054300     MOVE C9-COMPLIANT    TO D-NUM7
054400     STRING "DAVON COMPLIANT        : " DELIMITED BY SIZE,
054500            D-NUM7                     DELIMITED BY SIZE
054600       INTO RPT-LINE
054700     WRITE RPT-OUT-RECORD FROM RPT-LINE
054800     MOVE SPACES TO RPT-LINE
054900
055000     MOVE C9-NONCOMPLIANT TO D-NUM7
055100     STRING "DAVON MIT VERSTOESSEN  : " DELIMITED BY SIZE,
055200            D-NUM7                     DELIMITED BY SIZE
055300       INTO RPT-LINE
055400     WRITE RPT-OUT-RECORD FROM RPT-LINE
055500     MOVE SPACES TO RPT-LINE
055600
055700     MOVE W-COMPLIANCE-PCT TO D-PCT
055800     STRING "COMPLIANCE-RATE (%)    : " DELIMITED BY SIZE,
055900            D-PCT                      DELIMITED BY SIZE
056000       INTO RPT-LINE
056100     WRITE RPT-OUT-RECORD FROM RPT-LINE
056200     MOVE SPACES TO RPT-LINE
056300     .
056400 B420-99.
056500     EXIT.
056600
056700 B430-AKTIVITAETSBLOCK SECTION.
056800 B430-00.
056900     MOVE C9-HEUTE        TO D-NUM7
057000     STRING "PROTOKOLLE HEUTE       : " DELIMITED BY SIZE,
057100            D-NUM7                     DELIMITED BY SIZE
057200       INTO RPT-LINE
057300     WRITE RPT-OUT-RECORD FROM RPT-LINE
057400     MOVE SPACES TO RPT-LINE
057500
057600     MOVE C9-WOCHE        TO D-NUM7
057700     STRING "PROTOKOLLE DIESE WOCHE : " DELIMITED BY SIZE,
057800            D-NUM7                     DELIMITED BY SIZE
057900       INTO RPT-LINE
058000     WRITE RPT-OUT-RECORD FROM RPT-LINE
058100     MOVE SPACES TO RPT-LINE
058200
058300     MOVE C9-MONAT        TO D-NUM7
058400     STRING "PROTOKOLLE DIESEN MONAT: " DELIMITED BY SIZE,
058500            D-NUM7                     DELIMITED BY SIZE
058600       INTO RPT-LINE
058700     WRITE RPT-OUT-RECORD FROM RPT-LINE
058800     MOVE SPACES TO RPT-LINE
058900     .
059000 B430-99.
059100     EXIT.
059200
059300 B440-TOP-VERSTOESSE-BLOCK SECTION.
059400 B440-00.
059500     IF  RT-COUNT-USED > 0
059600         PERFORM B441-EIN-EINTRAG-DRUCKEN
059700            VARYING C4-I1 FROM 1 BY 1
059800            UNTIL C4-I1 > RT-COUNT-USED
059900     END-IF
060000     .
060100 B440-99.
060200     EXIT.
060300
060400 B441-EIN-EINTRAG-DRUCKEN SECTION.
060500 B441-00.
060600     SET RT-IDX TO C4-I1
060700     MOVE RT-COUNT(RT-IDX) TO D-NUM5
060800     STRING "  "                 DELIMITED BY SIZE,
060900            RT-RULE(RT-IDX)       DELIMITED BY SIZE,
061000            "  ANZAHL: "          DELIMITED BY SIZE,
061100            D-NUM5                DELIMITED BY SIZE
061200       INTO RPT-LINE
061300     WRITE RPT-OUT-RECORD FROM RPT-LINE
061400     MOVE SPACES TO RPT-LINE
061500     .
061600 B441-99.
061700     EXIT.
061800
061900******************************************************************
062000** Ende
062100******************************************************************
062200 B900-ENDE SECTION.
062300 B900-00.
062400     IF  PRG-ABBRUCH
062500         DISPLAY ">>> ABBRUCH !!! <<< aus ", K-MODUL
062600     ELSE
062700         DISPLAY K-MODUL, " - BERICHT ERSTELLT"
062800     END-IF
062900     .
063000 B900-99.
063100     EXIT.
063200
063300******************************************************************
063400** Initialisierung von Feldern und Strukturen
063500******************************************************************
063600 C000-INIT SECTION.
063700 C000-00.
063800     INITIALIZE SCHALTER
063900                RULE-TALLY
064000     SET PRG-OK TO TRUE
064100     .
064200 C000-99.
064300     EXIT.
064400
064500******************************************************************
064600** Aufruf COBOL-Utility: GETSTARTUPTEXT - liefert RUN-DATE und
064700** Zeitraumparameter (leerzeichengetrennt)
064800******************************************************************
064900 P100-GETSTARTUPTEXT SECTION.
065000 P100-00.
065100     MOVE SPACE TO STUP-TEXT
065200     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
065300                                     STUP-TEXT
065400                             GIVING  STUP-RESULT
065500     EVALUATE STUP-RESULT
065600         WHEN -9999 THRU ZERO
065700              MOVE STUP-RESULT TO D-NUM4
065800              DISPLAY "Lesen STARTUP fehlgeschlagen: ", D-NUM4
065900              DISPLAY ">>> Verarbeitung nicht moeglich <<<"
066000              SET PRG-ABBRUCH TO TRUE
066100         WHEN OTHER
066200              INITIALIZE STUP-CONTENT-DECOMPOSE
066300              UNSTRING STUP-TEXT DELIMITED BY " "
066400                  INTO STUP-RUNDATE,
066500                       STUP-PER-END,
066600                       STUP-PER-START
066700              MOVE STUP-RUNDATE TO W-RUN-DATE
066800     END-EVALUATE
066900     .
067000 P100-99.
067100     EXIT.
067200
067300******************************************************************
067400** Datum (JW-Y/JW-M/JW-D) in Julianische Tagesnummer (JW-JULIAN)
067500** wandeln - Algorithmus Fliegel/Van Flandern
067600******************************************************************
067700 U400-DATUM-ZU-JULIAN SECTION.
067800 U400-00.
067900     COMPUTE JW-JM14 = (JW-M - 14) / 12
068000     COMPUTE JW-T1   = 1461 * (JW-Y + 4800 + JW-JM14) / 4
068100     COMPUTE JW-T2   = 367  * (JW-M - 2 - JW-JM14 * 12) / 12
068200     COMPUTE JW-T3A  = (JW-Y + 4900 + JW-JM14) / 100
068300     COMPUTE JW-T3   = 3 * JW-T3A / 4
068400     COMPUTE JW-JULIAN = JW-D - 32075 + JW-T1 + JW-T2 - JW-T3
068500     .
068600 U400-99.
068700     EXIT.
068800
068900******************************************************************
069000** Julianische Tagesnummer (JW-JULIAN) in Datum (JW-Y/JW-M/JW-D)
069100** zurueckwandeln - Algorithmus Fliegel/Van Flandern
069200******************************************************************
069300 U410-JULIAN-ZU-DATUM SECTION.
069400 U410-00.
069500     COMPUTE JW-L = JW-JULIAN + 68569
069600     COMPUTE JW-N = 4 * JW-L / 146097
069700     COMPUTE JW-L = JW-L - (146097 * JW-N + 3) / 4
069800     COMPUTE JW-I = 4000 * (JW-L + 1) / 1461001
069900     COMPUTE JW-L = JW-L - 1461 * JW-I / 4 + 31
070000     COMPUTE JW-J = 80 * JW-L / 2447
070100     COMPUTE JW-D = JW-L - 2447 * JW-J / 80
070200     COMPUTE JW-L = JW-J / 11
070300     COMPUTE JW-M = JW-J + 2 - 12 * JW-L
070400     COMPUTE JW-Y = 100 * (JW-N - 49) + JW-I + JW-L
070500     .
070600 U410-99.
070700     EXIT.
070800
070900******************************************************************
071000** ENDE Source-Programm
071100******************************************************************
