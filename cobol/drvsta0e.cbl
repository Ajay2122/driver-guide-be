000100*?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200*?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300*?SEARCH  =TALLIB
000400*?SEARCH  =ASC2EBC
000500*?SEARCH  =EBC2ASC
000600*?SEARCH  =WSYS022
000700*
000800*?NOLMAP, SYMBOLS, INSPECT
000900*?SAVE ALL
001000*?SAVEABEND
001100*?LINES 66
001200*?CHECK 3
001300
001400 IDENTIFICATION DIVISION.
001500
001600 PROGRAM-ID. DRVSTA0O.
001700
001800 AUTHOR. K. LANGNER.
001900
002000 INSTALLATION. WSOFT FUHRPARK-ANWENDUNGEN.
002100
002200 DATE-WRITTEN. 1988-02-09.
002300
002400 DATE-COMPILED.
002500
002600
002700 SECURITY.  NUR FUER INTERNEN GEBRAUCH - KEINE WEITERGABE.
002800
002900******************************************************************
003000** Letzte Aenderung :: 2023-02-14
003100** Letzte Version   :: A.04.00
003200** Kurzbeschreibung :: Fahrer-Statistikbericht ueber POSTED-LOGS
003300** Auftrag          :: SSFNEW-8
003400**----------------------------------------------------------------
003500** Vers. | Datum    | von | Kommentar
003600**-------|----------|-----|---------------------------------------
003700**A.00.00|1988-02-09| kl  | Neuerstellung - Summen je Fahrer ueber
003800**       |          |     | einen Zeitraum, Vergleich gegen die
003900**       |          |     | verbuchten Tagesprotokolle
004000**A.01.00|1994-11-03| hmk | Auftrag FH-0233: Wochenweise Aufteilun
004100**       |          |     | der Stunden (Bucket ab Zeitraumbeginn)
004200**       |          |     | Datumsrechnung ueber Julianisches Datu
004300**A.02.00|1999-01-08| lor | Jahr-2000: alle Datumsfelder auf 8-
004400**       |          |     | stellige Jahreszahl umgestellt, Datums
004500**       |          |     | routinen SSFNEW-11 geprueft
004600**A.03.00|2014-05-06| jbr | PR-4120: Verstossliste im Bericht (bis
004700**       |          |     | 10 Eintraege), Compliance-Rate ergaenz
004750**A.04.00|2023-02-14| swk | PR-4061: B420-SUMMENBLOCK benutzte fuer
004760**       |          |     | DURCHSCHN. MEILEN faelschlich das Stun-
004770**       |          |     | denfeld D-HRS (nur 4 Vorkommastellen) -
004780**       |          |     | eigenes Feld D-AVG-MILES (5 Vorkomma-
004790**       |          |     | stellen) ergaenzt und eingesetzt
004800**----------------------------------------------------------------
004900**
005000** Programmbeschreibung
005100** --------------------
005200**
005300** DRVSTA0O liest die Datei POSTEDLOGS und ermittelt fuer einen
005400** Fahrer (Parameter ueber Startup-Text) die Kennzahlen eines
005500** Zeitraums: Anzahl Protokolle, Fahrstunden, Meilen, Mittelwerte
005600** und Compliance-Rate, dazu bis zu 10 Verstoesse und eine wochen-
005700** weise Aufteilung der Stunden (max. 20 Wochen-Buckets ab Zeit-
005800** raumbeginn). Fehlt das Zeitraumende, wird der Laufstichtag
005900** verwendet; fehlt der Zeitraumbeginn, wird er aus dem Ende und
006000** der Periodenlaenge (7/30/90 Tage, Standard 30) errechnet. Die
006100** Datumsrechnung laeuft intern ueber das Julianische Datum
006200** (U400/U410), da auf diesem System keine Datums-Funktionen zur
006300** Verfuegung stehen.
006400**
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     SWITCH-15 IS ANZEIGE-VERSION
007100         ON STATUS IS SHOW-VERSION
007200     CLASS ALPHNUM IS "0123456789"
007300                      "abcdefghijklmnopqrstuvwxyz"
007400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT DRV-FILE      ASSIGN TO "DRIVERS"
007900            ORGANIZATION IS LINE SEQUENTIAL.
008000     SELECT POSTED-FILE   ASSIGN TO "POSTEDLOGS"
008100            ORGANIZATION IS LINE SEQUENTIAL.
008200     SELECT RPT-FILE      ASSIGN TO "DRIVERRPT"
008300            ORGANIZATION IS LINE SEQUENTIAL.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700**          ---> Fahrer-Stammdatei - nur Namenssuche, kein Tabell
008800 FD  DRV-FILE
008900     LABEL RECORDS ARE OMITTED.
009000     COPY    DRVREC0C.
009100**
009200**          ---> verbuchte Tagesprotokolle, sortiert Fahrer/Datum
009300 FD  POSTED-FILE
009400     LABEL RECORDS ARE OMITTED.
009500     COPY    DLGREC0C.
009600**
009700**          ---> Druckzeilen Fahrer-Statistikbericht, 132 Spalten
009800 FD  RPT-FILE
009900     LABEL RECORDS ARE OMITTED.
010000 01  RPT-OUT-RECORD             PIC X(132).
010100
010200 WORKING-STORAGE SECTION.
010300**----------------------------------------------------------------
010400** Comp-Felder: Praefix Cn mit n = Anzahl Digits
010500**----------------------------------------------------------------
010600 01          COMP-FELDER.
010700     05      C4-I1               PIC S9(04) COMP.
010800     05      C4-I2               PIC S9(04) COMP.
010900
011000     05      C4-X.
011100      10                         PIC X VALUE LOW-VALUE.
011200      10     C4-X2               PIC X.
011300     05      C4-NUM REDEFINES C4-X
011400                                 PIC S9(04) COMP.
011500
011600     05      C9-LOGCOUNT         PIC S9(09) COMP VALUE ZERO.
011700     05      C9-COMPLIANT        PIC S9(09) COMP VALUE ZERO.
011800     05      C9-NONCOMPLIANT     PIC S9(09) COMP VALUE ZERO.
011900**----------------------------------------------------------------
012000** Display-Felder: Praefix D
012100**----------------------------------------------------------------
012200 01          DISPLAY-FELDER.
012300     05      D-NUM4              PIC -9(04).
012400     05      D-NUM5              PIC -9(05).
012500     05      D-HRS               PIC ---9.99.
012600     05      D-HRS2              PIC ---9.99.
012700     05      D-MILES             PIC -,---,999.
012750     05      D-AVG-MILES         PIC ----9.99.
012800     05      D-PCT               PIC ---9.9.
012900**----------------------------------------------------------------
013000** Felder mit konstantem Inhalt: Praefix K
013100**----------------------------------------------------------------
013200 01          KONSTANTE-FELDER.
013300     05      K-MODUL             PIC X(08)     VALUE "DRVSTA0O".
013400     05      K-MAX-BUCKETS       PIC S9(04) COMP
013500                                               VALUE 20.
013600     05      K-MAX-VIOL          PIC S9(04) COMP
013700                                               VALUE 10.
013800     05      K-DEFAULT-TAGE      PIC S9(04) COMP
013900                                               VALUE 30.
014000**----------------------------------------------------------------
014100** Conditional-Felder
014200**----------------------------------------------------------------
014300 01          SCHALTER.
014400     05      PRG-STATUS          PIC 9.
014500          88 PRG-OK                          VALUE ZERO.
014600          88 PRG-ABBRUCH                     VALUE 2.
014700
014800     05      DRV-EOF-SW          PIC X       VALUE "N".
014900          88 DRV-EOF                         VALUE "Y".
015000          88 NOT-DRV-EOF                     VALUE "N".
015100
015200     05      POSTED-EOF-SW       PIC X       VALUE "N".
015300          88 POSTED-EOF                      VALUE "Y".
015400          88 NOT-POSTED-EOF                  VALUE "N".
015500
015600     05      W-DRIVER-FOUND-SW   PIC X       VALUE "N".
015700          88 W-DRIVER-FOUND                  VALUE "Y".
015800          88 W-DRIVER-NOT-FOUND              VALUE "N".
015900**----------------------------------------------------------------
016000** weitere Arbeitsfelder
016100**----------------------------------------------------------------
016200 01          WORK-FELDER.
016300     05      P-DRV-ID            PIC X(36).
016400     05      W-DRV-NAME          PIC X(40)  VALUE SPACES.
016500
016600     05      W-RUN-DATE          PIC 9(08).
016700     05      W-RUN-DATE-PARTS REDEFINES W-RUN-DATE.
016800          10 W-RUN-YYYY          PIC 9(04).
016900          10 W-RUN-MM            PIC 9(02).
017000          10 W-RUN-DD            PIC 9(02).
017100
017200     05      W-PERIOD-END        PIC 9(08).
017300     05      W-PERIOD-END-PARTS REDEFINES W-PERIOD-END.
017400          10 W-END-YYYY          PIC 9(04).
017500          10 W-END-MM            PIC 9(02).
017600          10 W-END-DD            PIC 9(02).
017700
017800     05      W-PERIOD-START      PIC 9(08).
017900     05      W-PERIOD-START-PARTS REDEFINES W-PERIOD-START.
018000          10 W-START-YYYY        PIC 9(04).
018100          10 W-START-MM          PIC 9(02).
018200          10 W-START-DD          PIC 9(02).
018300
018400     05      W-PERIOD-DAYS       PIC S9(04) COMP VALUE ZERO.
018500     05      W-START-JULIAN      PIC S9(09) COMP VALUE ZERO.
018600     05      W-END-JULIAN        PIC S9(09) COMP VALUE ZERO.
018700     05      W-REC-JULIAN        PIC S9(09) COMP VALUE ZERO.
018800     05      W-BKT-JULIAN        PIC S9(09) COMP VALUE ZERO.
018900
019000     05      W-TOT-DRV-HRS       PIC S9(05)V9(02) COMP VALUE ZERO.
019100     05      W-TOT-MILES         PIC S9(07)   COMP VALUE ZERO.
019200     05      W-AVG-DRV-HRS       PIC S9(05)V9(02) COMP VALUE ZERO.
019300     05      W-AVG-MILES         PIC S9(05)V9(02) COMP VALUE ZERO.
019400     05      W-COMPLIANCE-PCT    PIC S9(03)V9(01) COMP VALUE ZERO.
019500     05      W-BKT-KOMBI-HRS     PIC S9(05)V9(02) COMP VALUE ZERO.
019600
019700     05      RPT-LINE            PIC X(132) VALUE SPACES.
019800**----------------------------------------------------------------
019900** Julianisches Datum - Umrechnung Datum <-> lfd. Tagesnummer
020000** (Algorithmus Fliegel/Van Flandern, nur Ganzzahl-Arithmetik)
020100**----------------------------------------------------------------
020200 01          JULIAN-WORK.
020300     05      JW-Y                PIC S9(05) COMP.
020400     05      JW-M                PIC S9(05) COMP.
020500     05      JW-D                PIC S9(05) COMP.
020600     05      JW-JM14             PIC S9(09) COMP.
020700     05      JW-T1               PIC S9(09) COMP.
020800     05      JW-T2               PIC S9(09) COMP.
020900     05      JW-T3               PIC S9(09) COMP.
021000     05      JW-T3A              PIC S9(09) COMP.
021100     05      JW-JULIAN           PIC S9(09) COMP.
021200     05      JW-L                PIC S9(09) COMP.
021300     05      JW-N                PIC S9(09) COMP.
021400     05      JW-I                PIC S9(09) COMP.
021500     05      JW-J                PIC S9(09) COMP.
021600**----------------------------------------------------------------
021700** Parameter fuer COBOL-Utility GETSTARTUPTEXT
021800**----------------------------------------------------------------
021900 01          STUP-PARAMETER.
022000     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
022100     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
022200     05      STUP-TEXT           PIC X(128).
022300
022400 01          STUP-CONTENT-DECOMPOSE.
022500     05      STUP-RUNDATE        PIC X(08)  VALUE SPACES.
022600     05      STUP-DRV-ID         PIC X(36)  VALUE SPACES.
022700     05      STUP-PER-END        PIC X(08)  VALUE SPACES.
022800     05      STUP-PER-START      PIC X(08)  VALUE SPACES.
022900     05      STUP-PER-SEL        PIC X(03)  VALUE SPACES.
023000**----------------------------------------------------------------
023100** Wochen-Buckets (max. 20, ab Zeitraumbeginn, 7 Tage je Bucket)
023200**----------------------------------------------------------------
023300 01          BUCKET-TABLE.
023400     05      BKT-COUNT           PIC S9(04) COMP VALUE ZERO.
023500     05      BUCKET-ENTRY OCCURS 20 TIMES
023600                         INDEXED BY BKT-IDX.
023700          10 BKT-START-DATE      PIC 9(08).
023800          10 BKT-START-PARTS REDEFINES BKT-START-DATE.
023900             15 BKT-YYYY         PIC 9(04).
024000             15 BKT-MM           PIC 9(02).
024100             15 BKT-DD           PIC 9(02).
024200          10 BKT-HOURS           PIC S9(05)V9(02) COMP.
024300          10 BKT-DRV-HOURS       PIC S9(05)V9(02) COMP.
024400          10 BKT-MILES           PIC S9(07)        COMP.
024500**----------------------------------------------------------------
024600** Verstossliste fuer den Bericht (max. 10 Eintraege)
024700**----------------------------------------------------------------
024800 01          VIOL-LIST.
024900     05      VL-COUNT            PIC S9(04) COMP VALUE ZERO.
025000     05      VIOL-LIST-ENTRY OCCURS 10 TIMES
025100                             INDEXED BY VL-IDX.
025200          10 VL-DATE             PIC 9(08).
025300          10 VL-LOG-ID           PIC X(36).
025400          10 VL-RULE             PIC X(22).
025500          10 VL-DESC             PIC X(60).
025600
025700 PROCEDURE DIVISION.
025800******************************************************************
025900** Steuerungs-Section
026000******************************************************************
026100 A100-STEUERUNG SECTION.
026200 A100-00.
026300**  ---> wenn SWITCH-15 gesetzt ist
026400**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
026500     IF  SHOW-VERSION
026600         DISPLAY K-MODUL " VERS. A.03.00 VOM 2014-05-06"
026700         STOP RUN
026800     END-IF
026900
027000     PERFORM B100-VORLAUF
027100     IF  PRG-OK
027200         PERFORM B200-VERARBEITUNG
027300     END-IF
027400     IF  PRG-OK
027500         PERFORM B300-WEEKLY-BREAK
027600         PERFORM B400-REPORT
027700     END-IF
027800     PERFORM B900-ENDE
027900     STOP RUN
028000     .
028100 A100-99.
028200     EXIT.
028300
028400******************************************************************
028500** Vorlauf - Parameter holen, Zeitraum errechnen, Dateien oeffnen
028600******************************************************************
028700 B100-VORLAUF SECTION.
028800 B100-00.
028900     PERFORM C000-INIT
029000     PERFORM P100-GETSTARTUPTEXT
029100     IF  PRG-ABBRUCH
029200         EXIT SECTION
029300     END-IF
029400
029500     PERFORM B110-LIES-FAHRERNAME
029600     IF  W-DRIVER-NOT-FOUND
029700         DISPLAY "FAHRER NICHT GEFUNDEN: ", P-DRV-ID
029800         SET PRG-ABBRUCH TO TRUE
029900         EXIT SECTION
030000     END-IF
030100
030200**  ---> Zeitraumende: Parameter oder Laufstichtag
030300     IF  STUP-PER-END = SPACES OR STUP-PER-END = "00000000"
030400         MOVE W-RUN-DATE    TO W-PERIOD-END
030500     ELSE
030600         MOVE STUP-PER-END  TO W-PERIOD-END
030700     END-IF
030800
030900**  ---> Periodenlaenge: Parameter (7/30/90) oder Standard 30
031000     IF  STUP-PER-SEL = SPACES OR STUP-PER-SEL = "000"
031100         MOVE K-DEFAULT-TAGE TO W-PERIOD-DAYS
031200     ELSE
031300         MOVE STUP-PER-SEL   TO W-PERIOD-DAYS
031400     END-IF
031500
031600**  ---> Zeitraumbeginn: Parameter oder Ende minus Periodenlaenge
031700     IF  STUP-PER-START = SPACES OR STUP-PER-START = "00000000"
031800         MOVE W-END-YYYY  TO JW-Y
031900         MOVE W-END-MM    TO JW-M
032000         MOVE W-END-DD    TO JW-D
032100         PERFORM U400-DATUM-ZU-JULIAN
032200         COMPUTE JW-JULIAN = JW-JULIAN - W-PERIOD-DAYS
032300         PERFORM U410-JULIAN-ZU-DATUM
032400         MOVE JW-Y        TO W-START-YYYY
032500         MOVE JW-M        TO W-START-MM
032600         MOVE JW-D        TO W-START-DD
032700     ELSE
032800         MOVE STUP-PER-START TO W-PERIOD-START
032900     END-IF
033000
033100**  ---> julianische Entsprechungen fuer die Bucket-Rechnung
033200     MOVE W-START-YYYY   TO JW-Y
033300     MOVE W-START-MM     TO JW-M
033400     MOVE W-START-DD     TO JW-D
033500     PERFORM U400-DATUM-ZU-JULIAN
033600     MOVE JW-JULIAN       TO W-START-JULIAN
033700
033800     MOVE W-END-YYYY      TO JW-Y
033900     MOVE W-END-MM        TO JW-M
034000     MOVE W-END-DD        TO JW-D
034100     PERFORM U400-DATUM-ZU-JULIAN
034200     MOVE JW-JULIAN       TO W-END-JULIAN
034300
034400     OPEN INPUT  POSTED-FILE
034500     OPEN OUTPUT RPT-FILE
034600     .
034700 B100-99.
034800     EXIT.
034900
035000******************************************************************
035100** Namen des Fahrers aus DRIVERS holen (Suchlauf, keine Tabelle)
035200******************************************************************
035300 B110-LIES-FAHRERNAME SECTION.
035400 B110-00.
035500     OPEN INPUT DRV-FILE
035600     SET NOT-DRV-EOF        TO TRUE
035700     SET W-DRIVER-NOT-FOUND TO TRUE
035800     PERFORM B115-LIES-FAHRER-SATZ
035900     PERFORM B116-SUCHE-FAHRER
036000         UNTIL DRV-EOF OR W-DRIVER-FOUND
036100     CLOSE DRV-FILE
036200     .
036300 B110-99.
036400     EXIT.
036500
036600 B115-LIES-FAHRER-SATZ SECTION.
036700 B115-00.
036800     READ DRV-FILE
036900         AT END SET DRV-EOF TO TRUE
037000     END-READ
037100     .
037200 B115-99.
037300     EXIT.
037400
037500 B116-SUCHE-FAHRER SECTION.
037600 B116-00.
037700     IF  DRV-ID = P-DRV-ID
037800         SET W-DRIVER-FOUND TO TRUE
037900         MOVE DRV-NAME      TO W-DRV-NAME
038000     ELSE
038100         PERFORM B115-LIES-FAHRER-SATZ
038200     END-IF
038300     .
038400 B116-99.
038500     EXIT.
038600
038700******************************************************************
038800** Verarbeitung - POSTEDLOGS lesen, Fahrer/Zeitraum auswaehlen
038900******************************************************************
039000 B200-VERARBEITUNG SECTION.
039100 B200-00.
039200     SET NOT-POSTED-EOF TO TRUE
039300     PERFORM B205-LIES-POSTED-SATZ
039400     PERFORM B210-EIN-SATZ UNTIL POSTED-EOF
039500     CLOSE POSTED-FILE
039600     .
039700 B200-99.
039800     EXIT.
039900
040000 B205-LIES-POSTED-SATZ SECTION.
040100 B205-00.
040200     READ POSTED-FILE
040300         AT END SET POSTED-EOF TO TRUE
040400     END-READ
040500     .
040600 B205-99.
040700     EXIT.
040800
040900 B210-EIN-SATZ SECTION.
041000 B210-00.
041100     IF  LOG-DRIVER-ID = P-DRV-ID
041200     AND LOG-DATE NOT < W-PERIOD-START
041300     AND LOG-DATE NOT > W-PERIOD-END
041400         PERFORM B220-AKKUMULIERE
041500     END-IF
041600     PERFORM B205-LIES-POSTED-SATZ
041700     .
041800 B210-99.
041900     EXIT.
042000
042100******************************************************************
042200** Summen, Verstossliste und Wochen-Bucket fuer einen Satz
042300******************************************************************
042400 B220-AKKUMULIERE SECTION.
042500 B220-00.
042600     ADD 1                 TO C9-LOGCOUNT
042700     ADD LOG-HRS-DRIVING    TO W-TOT-DRV-HRS
042800     ADD LOG-TOTAL-MILES    TO W-TOT-MILES
042900
043000     IF  LOG-IS-COMPLIANT
043100         ADD 1 TO C9-COMPLIANT
043200     ELSE
043300         ADD 1 TO C9-NONCOMPLIANT
043400         IF  LOG-VIOL-COUNT > 0
043500             PERFORM B230-EIN-VERSTOSS-SAMMELN
043600                VARYING C4-I1 FROM 1 BY 1
043700                UNTIL C4-I1 > LOG-VIOL-COUNT
043800         END-IF
043900     END-IF
044000
044100     PERFORM B240-BUCKET-EINTRAG
044200     .
044300 B220-99.
044400     EXIT.
044500
044600 B230-EIN-VERSTOSS-SAMMELN SECTION.
044700 B230-00.
044800     IF  VL-COUNT < K-MAX-VIOL
044900         ADD 1 TO VL-COUNT
045000         SET VL-IDX  TO VL-COUNT
045100         SET DS-IDX  TO C4-I1
045200         MOVE LOG-DATE              TO VL-DATE(VL-IDX)
045300         MOVE LOG-ID                TO VL-LOG-ID(VL-IDX)
045400         MOVE LOG-VIOL-RULE(C4-I1)  TO VL-RULE(VL-IDX)
045500         MOVE LOG-VIOL-DESC(C4-I1)  TO VL-DESC(VL-IDX)
045600     END-IF
045700     .
045800 B230-99.
045900     EXIT.
046000
046100 B240-BUCKET-EINTRAG SECTION.
046200 B240-00.
046300     MOVE LOG-DATE-YYYY    TO JW-Y
046400     MOVE LOG-DATE-MM      TO JW-M
046500     MOVE LOG-DATE-DD      TO JW-D
046600     PERFORM U400-DATUM-ZU-JULIAN
046700     MOVE JW-JULIAN        TO W-REC-JULIAN
046800
046900     COMPUTE C4-I2 = (W-REC-JULIAN - W-START-JULIAN) / 7 + 1
047000
047100     IF  C4-I2 > 0 AND C4-I2 NOT > K-MAX-BUCKETS
047200         SET BKT-IDX TO C4-I2
047300         COMPUTE W-BKT-KOMBI-HRS = LOG-HRS-DRIVING
047400                                 + LOG-HRS-ONDUTY
047500         ADD W-BKT-KOMBI-HRS  TO BKT-HOURS(BKT-IDX)
047600         ADD LOG-HRS-DRIVING  TO BKT-DRV-HOURS(BKT-IDX)
047700         ADD LOG-TOTAL-MILES  TO BKT-MILES(BKT-IDX)
047800     END-IF
047900     .
048000 B240-99.
048100     EXIT.
048200
048300******************************************************************
048400** Wochenaufteilung - Bucket-Anzahl und Start-Datum je Bucket
048500******************************************************************
048600 B300-WEEKLY-BREAK SECTION.
048700 B300-00.
048800     COMPUTE C4-I1 = (W-END-JULIAN - W-START-JULIAN) / 7 + 1
048900     IF  C4-I1 > K-MAX-BUCKETS
049000         MOVE K-MAX-BUCKETS TO BKT-COUNT
049100     ELSE
049200         MOVE C4-I1         TO BKT-COUNT
049300     END-IF
049400
049500     PERFORM B310-EIN-BUCKET-DATUM
049600        VARYING C4-I1 FROM 1 BY 1
049700        UNTIL C4-I1 > BKT-COUNT
049800     .
049900 B300-99.
050000     EXIT.
050100
050200 B310-EIN-BUCKET-DATUM SECTION.
050300 B310-00.
050400     SET BKT-IDX TO C4-I1
050500     COMPUTE W-BKT-JULIAN = W-START-JULIAN
050600                           + (C4-I1 - 1) * 7
050700     MOVE W-BKT-JULIAN TO JW-JULIAN
050800     PERFORM U410-JULIAN-ZU-DATUM
050900     MOVE JW-Y  TO BKT-YYYY(BKT-IDX)
051000     MOVE JW-M  TO BKT-MM(BKT-IDX)
051100     MOVE JW-D  TO BKT-DD(BKT-IDX)
051200     .
051300 B310-99.
051400     EXIT.
051500
051600******************************************************************
051700** Bericht schreiben - Kopf, Summen, Compliance, Wochenbloecke
051800******************************************************************
051900 B400-REPORT SECTION.
052000 B400-00.
052100     IF  C9-LOGCOUNT > 0
052200         DIVIDE W-TOT-DRV-HRS BY C9-LOGCOUNT
052300                GIVING W-AVG-DRV-HRS ROUNDED
052400         DIVIDE W-TOT-MILES   BY C9-LOGCOUNT
052500                GIVING W-AVG-MILES ROUNDED
052600         COMPUTE W-COMPLIANCE-PCT ROUNDED =
052700                 C9-COMPLIANT * 100 / C9-LOGCOUNT
052800     END-IF
052900
053000     PERFORM B410-KOPFZEILEN
053100     PERFORM B420-SUMMENBLOCK
053200     PERFORM B430-COMPLIANCE-BLOCK
053300     PERFORM B440-WOCHENBLOCK
053400
053500     CLOSE RPT-FILE
053600     .
053700 B400-99.
053800     EXIT.
053900
054000 B410-KOPFZEILEN SECTION.
054100 B410-00.
054200     STRING "FAHRER-STATISTIK   ", DELIMITED BY SIZE,
054300            P-DRV-ID            DELIMITED BY SIZE,
054400            "  "                DELIMITED BY SIZE,
054500            W-DRV-NAME          DELIMITED BY SIZE
054600       INTO RPT-LINE
054700     WRITE RPT-OUT-RECORD FROM RPT-LINE
054800     MOVE SPACES TO RPT-LINE
054900
055000     STRING "ZEITRAUM: "        DELIMITED BY SIZE,
055100            W-PERIOD-START      DELIMITED BY SIZE,
055200            " BIS "             DELIMITED BY SIZE,
055300            W-PERIOD-END        DELIMITED BY SIZE
055400       INTO RPT-LINE
055500     WRITE RPT-OUT-RECORD FROM RPT-LINE
055600     MOVE SPACES TO RPT-LINE
055700     .
055800 B410-99.
055900     EXIT.
056000
056100 B420-SUMMENBLOCK SECTION.
056200 B420-00.
056300     MOVE C9-LOGCOUNT     TO D-NUM5
056400     STRING "PROTOKOLLE GESAMT      : " DELIMITED BY SIZE,
056500            D-NUM5                     DELIMITED BY SIZE
056600       INTO RPT-LINE
056700     WRITE RPT-OUT-RECORD FROM RPT-LINE
056800     MOVE SPACES TO RPT-LINE
056900
057000     MOVE W-TOT-DRV-HRS   TO D-HRS
057100     STRING "FAHRSTUNDEN GESAMT     : " DELIMITED BY SIZE,
057200            D-HRS                      DELIMITED BY SIZE
057300       INTO RPT-LINE
057400     WRITE RPT-OUT-RECORD FROM RPT-LINE
057500     MOVE SPACES TO RPT-LINE
057600
057700     MOVE W-TOT-MILES     TO D-MILES
057800     STRING "MEILEN GESAMT          : " DELIMITED BY SIZE,
057900            D-MILES                    DELIMITED BY SIZE
058000       INTO RPT-LINE
058100     WRITE RPT-OUT-RECORD FROM RPT-LINE
058200     MOVE SPACES TO RPT-LINE
058300
058400     MOVE W-AVG-DRV-HRS   TO D-HRS
058500     STRING "DURCHSCHN. FAHRSTUNDEN : " DELIMITED BY SIZE,
058600            D-HRS                      DELIMITED BY SIZE
058700       INTO RPT-LINE
058800     WRITE RPT-OUT-RECORD FROM RPT-LINE
058900     MOVE SPACES TO RPT-LINE
059000
059100     MOVE W-AVG-MILES     TO D-AVG-MILES
059200     STRING "DURCHSCHN. MEILEN      : " DELIMITED BY SIZE,
059300            D-AVG-MILES                DELIMITED BY SIZE
059400       INTO RPT-LINE
059500     WRITE RPT-OUT-RECORD FROM RPT-LINE
059600     MOVE SPACES TO RPT-LINE
059700
059800     MOVE W-COMPLIANCE-PCT TO D-PCT
059900     STRING "COMPLIANCE-RATE (%)    : " DELIMITED BY SIZE,
060000            D-PCT                      DELIMITED BY SIZE
060100       INTO RPT-LINE
060200     WRITE RPT-OUT-RECORD FROM RPT-LINE
060300     MOVE SPACES TO RPT-LINE
060400     .
060500 B420-99.
060600     EXIT.
060700
060800 B430-COMPLIANCE-BLOCK SECTION.
060900 B430-00.
061000     MOVE C9-COMPLIANT    TO D-NUM5
061100     STRING "COMPLIANT TAGE         : " DELIMITED BY SIZE,
061200            D-NUM5                     DELIMITED BY SIZE
061300       INTO RPT-LINE
061400     WRITE RPT-OUT-RECORD FROM RPT-LINE
061500     MOVE SPACES TO RPT-LINE
061600
061700     MOVE C9-NONCOMPLIANT TO D-NUM5
061800     STRING "TAGE MIT VERSTOESSEN   : " DELIMITED BY SIZE,
061900            D-NUM5                     DELIMITED BY SIZE
062000       INTO RPT-LINE
062100     WRITE RPT-OUT-RECORD FROM RPT-LINE
062200     MOVE SPACES TO RPT-LINE
062300
062400     IF  VL-COUNT > 0
062500         PERFORM B431-EIN-VERSTOSS-DRUCKEN
062600            VARYING C4-I1 FROM 1 BY 1
062700            UNTIL C4-I1 > VL-COUNT
062800     END-IF
062900     .
063000 B430-99.
063100     EXIT.
063200
063300 B431-EIN-VERSTOSS-DRUCKEN SECTION.
063400 B431-00.
063500     SET VL-IDX TO C4-I1
063600     STRING "  "                 DELIMITED BY SIZE,
063700            VL-DATE(VL-IDX)       DELIMITED BY SIZE,
063800            " "                  DELIMITED BY SIZE,
063900            VL-LOG-ID(VL-IDX)     DELIMITED BY SIZE,
064000            " "                  DELIMITED BY SIZE,
064100            VL-RULE(VL-IDX)       DELIMITED BY SIZE,
064200            " "                  DELIMITED BY SIZE,
064300            VL-DESC(VL-IDX)       DELIMITED BY SIZE
064400       INTO RPT-LINE
064500     WRITE RPT-OUT-RECORD FROM RPT-LINE
064600     MOVE SPACES TO RPT-LINE
064700     .
064800 B431-99.
064900     EXIT.
065000
065100 B440-WOCHENBLOCK SECTION.
065200 B440-00.
065300     IF  BKT-COUNT > 0
065400         PERFORM B441-EIN-BUCKET-DRUCKEN
065500            VARYING C4-I1 FROM 1 BY 1
065600            UNTIL C4-I1 > BKT-COUNT
065700     END-IF
065800     .
065900 B440-99.
066000     EXIT.
066100
066200 B441-EIN-BUCKET-DRUCKEN SECTION.
066300 B441-00.
066400     SET BKT-IDX TO C4-I1
066500     MOVE BKT-HOURS(BKT-IDX)     TO D-HRS
066600     MOVE BKT-DRV-HOURS(BKT-IDX) TO D-HRS2
066700     MOVE BKT-MILES(BKT-IDX)     TO D-MILES
066800     STRING "  WOCHE AB "         DELIMITED BY SIZE,
066900            BKT-START-DATE(BKT-IDX) DELIMITED BY SIZE,
067000            "  STD: "             DELIMITED BY SIZE,
067100            D-HRS                 DELIMITED BY SIZE,
067200            "  FAHR-STD: "        DELIMITED BY SIZE,
067300            D-HRS2                DELIMITED BY SIZE,
067400            "  MEILEN: "          DELIMITED BY SIZE,
067500            D-MILES               DELIMITED BY SIZE
067600       INTO RPT-LINE
067700     WRITE RPT-OUT-RECORD FROM RPT-LINE
067800     MOVE SPACES TO RPT-LINE
067900     .
068000 B441-99.
068100     EXIT.
068200
068300******************************************************************
068400** Ende
068500******************************************************************
068600 B900-ENDE SECTION.
068700 B900-00.
068800     IF  PRG-ABBRUCH
068900         DISPLAY ">>> ABBRUCH !!! <<< aus ", K-MODUL
069000     ELSE
069100         DISPLAY K-MODUL, " - BERICHT ERSTELLT"
069200     END-IF
069300     .
069400 B900-99.
069500     EXIT.
069600
069700******************************************************************
069800** Initialisierung von Feldern und Strukturen
069900******************************************************************
070000 C000-INIT SECTION.
070100 C000-00.
070200     INITIALIZE SCHALTER
070300                BUCKET-TABLE
070400                VIOL-LIST
070500     SET PRG-OK TO TRUE
070600     .
070700 C000-99.
070800     EXIT.
070900
071000******************************************************************
071100** Aufruf COBOL-Utility: GETSTARTUPTEXT - liefert RUN-DATE,
071200** Fahrer-ID und Zeitraumparameter (leerzeichengetrennt)
071300******************************************************************
071400 P100-GETSTARTUPTEXT SECTION.
071500 P100-00.
071600     MOVE SPACE TO STUP-TEXT
071700     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
071800                                     STUP-TEXT
071900                             GIVING  STUP-RESULT
072000     EVALUATE STUP-RESULT
072100         WHEN -9999 THRU ZERO
072200              MOVE STUP-RESULT TO D-NUM4
072300              DISPLAY "Lesen STARTUP fehlgeschlagen: ", D-NUM4
072400              DISPLAY ">>> Verarbeitung nicht moeglich <<<"
072500              SET PRG-ABBRUCH TO TRUE
072600         WHEN OTHER
072700              INITIALIZE STUP-CONTENT-DECOMPOSE
072800              UNSTRING STUP-TEXT DELIMITED BY " "
072900                  INTO STUP-RUNDATE,
073000                       STUP-DRV-ID,
073100                       STUP-PER-END,
073200                       STUP-PER-START,
073300                       STUP-PER-SEL
073400              MOVE STUP-RUNDATE TO W-RUN-DATE
073500              MOVE STUP-DRV-ID  TO P-DRV-ID
073600     END-EVALUATE
073700     .
073800 P100-99.
073900     EXIT.
074000
074100******************************************************************
074200** Datum (JW-Y/JW-M/JW-D) in Julianische Tagesnummer (JW-JULIAN)
074300** wandeln - Algorithmus Fliegel/Van Flandern
074400******************************************************************
074500 U400-DATUM-ZU-JULIAN SECTION.
074600 U400-00.
074700     COMPUTE JW-JM14 = (JW-M - 14) / 12
074800     COMPUTE JW-T1   = 1461 * (JW-Y + 4800 + JW-JM14) / 4
074900     COMPUTE JW-T2   = 367  * (JW-M - 2 - JW-JM14 * 12) / 12
075000     COMPUTE JW-T3A  = (JW-Y + 4900 + JW-JM14) / 100
075100     COMPUTE JW-T3   = 3 * JW-T3A / 4
075200     COMPUTE JW-JULIAN = JW-D - 32075 + JW-T1 + JW-T2 - JW-T3
075300     .
075400 U400-99.
075500     EXIT.
075600
075700******************************************************************
075800** Julianische Tagesnummer (JW-JULIAN) in Datum (JW-Y/JW-M/JW-D)
075900** zurueckwandeln - Algorithmus Fliegel/Van Flandern
076000******************************************************************
076100 U410-JULIAN-ZU-DATUM SECTION.
076200 U410-00.
076300     COMPUTE JW-L = JW-JULIAN + 68569
076400     COMPUTE JW-N = 4 * JW-L / 146097
076500     COMPUTE JW-L = JW-L - (146097 * JW-N + 3) / 4
076600     COMPUTE JW-I = 4000 * (JW-L + 1) / 1461001
076700     COMPUTE JW-L = JW-L - 1461 * JW-I / 4 + 31
076800     COMPUTE JW-J = 80 * JW-L / 2447
076900     COMPUTE JW-D = JW-L - 2447 * JW-J / 80
077000     COMPUTE JW-L = JW-J / 11
077100     COMPUTE JW-M = JW-J + 2 - 12 * JW-L
077200     COMPUTE JW-Y = 100 * (JW-N - 49) + JW-I + JW-L
077300     .
077400 U410-99.
077500     EXIT.
077600
077700******************************************************************
077800** ENDE Source-Programm
077900******************************************************************
