000100*****************************************************************
000200** Copybook      :: DRVREC0C
000300** Kurzbeschreibung :: Satzbild DRIVER-MASTER (Fahrer-Stammdatei)
000400**
000500** Aenderungen
000600**----------------------------------------------------------------
000700** Vers. | Datum    | von | Kommentar
000800**-------|----------|-----|---------------------------------------
000900**A.00.00|2019-02-11| kl  | Neuerstellung - abgeleitet aus der
001000**       |          |     | bisherigen SSFRARCH-Tabellenstruktur,
001100**       |          |     | jetzt als Flat-File-Satz (DRIVERS)
001200**A.01.00|2020-03-17| hmk | Auftrag FH-0456: HOME-TERMINAL und
001300**       |          |     | MAIN-OFFICE-ADDR ergaenzt
001400**A.02.00|2022-08-02| swk | PR-4052: unbenutzte Sortierschluessel-
001410**       |          |     | Sicht DRV-SORT-VIEW entfernt - B125-
001420**       |          |     | SUCHE-FAHRER in DLPOST0O durchsucht
001430**       |          |     | DRV-TABLE direkt (SEARCH ALL), kein
001440**       |          |     | Zugriff auf dieses Copybook-Bild
001600**----------------------------------------------------------------
001700**
001800** Satzaufbau DRIVER-MASTER-RECORD (Datei DRIVERS), sortiert nach
001900** DRV-ID (aufsteigend). Wird im Vorlauf von DLPOST0O komplett in
002000** die Tabelle DRV-TABLE (siehe dort) eingelesen und dort binaer
002100** durchsucht - kein wahlfreier Zugriff auf dieses Copybook noetig
002200**
002300*****************************************************************
002400 01  DRV-MASTER-RECORD.
002500     05  DRV-ID                  PIC X(36).
002600     05  DRV-NAME                PIC X(40).
002700     05  DRV-LICENSE             PIC X(20).
002800     05  DRV-TERMINAL            PIC X(30).
002900     05  DRV-OFFICE-ADDR         PIC X(60).
003000**          ---> Reserve fuer kuenftige Stammdaten-Erweiterungen
003100     05  FILLER                  PIC X(10).
