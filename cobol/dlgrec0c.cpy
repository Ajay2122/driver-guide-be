000100*****************************************************************
000200** Copybook      :: DLGREC0C
000300** Kurzbeschreibung :: Satzbild TAGESPROTOKOLL (Daily-Log)
000400**                     Eingabesatz + verbuchte (posted) Felder
000500**
000600** Aenderungen
000700**----------------------------------------------------------------
000800** Vers. | Datum    | von | Kommentar
000900**-------|----------|-----|---------------------------------------
001000**A.00.00|2019-02-13| kl  | Neuerstellung fuer SSFNEW-7 (Ablauf-
001100**       |          |     | Protokollierung Fahrerstunden)
001200
001300**A.01.00|2019-11-04| hmk | Auftrag FH-0601: Verbuchte Felder
001400**       |          |     | (Stunden, Compliance, Strecke) erg.
001500**A.02.00|2021-06-21| jbr | PR-3321: LOG-VIOL 2 auf 3 Eintraege
001600**       |          |     | erweitert (dritte HOS-Regel)
001700**A.02.01|2023-05-06| swk | PR-4051: unbenutzte Einzelsatzbilder
001800**       |          |     | DUTY-STATUS-ENTRY/VIOLATION-ENTRY ent-
001900**       |          |     | fernt - kein Aufrufer kopierte sie,
001910**       |          |     | LOG-DS/LOG-VIOL fuehren die Felder
001920**       |          |     | bereits seit A.01.00 selbst
002000**----------------------------------------------------------------
002100**
002200** Ein Tagesprotokoll-Satz enthaelt den Kopf (Fahrer, Datum,
002300** Fahrzeugdaten), bis zu 20 Dienststatus-Abschnitte (LOG-DS) und,
002400** nach der Verbuchung durch DLPOST0O, die errechneten Stunden,
002500** die Compliance-Kennung, bis zu 3 Verstoesse und die Strecke
002600** aus GPSRTE0M.
002700**
002800*****************************************************************
002900**
003000**          ---> Dienststatus-Abschnitte und Verstoesse werden
003100**               nicht mehr als eigene Einzelsatzbilder gefuehrt -
003110**               LOG-DS (20) und LOG-VIOL (3) im Gesamtsatz unten
003120**               tragen diese Felder seit A.02.00 selbst
005300**
005400**          ---> Gesamtsatz DAILYLOG-IN (Eingabe) / POSTED-LOGS
005500**               (Ausgabe nach B100-VERARBEITUNG in DLPOST0O)
005600 01  DAILY-LOG-RECORD.
005700     05  LOG-HEADER.
005800         10  LOG-ID              PIC X(36).
005900         10  LOG-DRIVER-ID       PIC X(36).
006000         10  LOG-DATE            PIC 9(08).
006100**                  ---> JJJJMMTT - Jahr-2000-feste Darstellung
006200         10  LOG-DATE-PARTS REDEFINES LOG-DATE.
006300             15  LOG-DATE-YYYY   PIC 9(04).
006400             15  LOG-DATE-MM     PIC 9(02).
006500             15  LOG-DATE-DD     PIC 9(02).
006600         10  LOG-REMARKS         PIC X(60).
006700         10  LOG-SHIP-DOCS       PIC X(30).
006800         10  LOG-CO-DRIVER       PIC X(40).
006900         10  LOG-VEHICLE-NUMS    PIC X(30).
007000         10  LOG-TOTAL-MILES     PIC 9(05).
007100         10  LOG-MILES-TODAY     PIC 9(05).
007200         10  LOG-MILES-YDAY      PIC 9(05).
007300         10  LOG-DS-COUNT        PIC 9(02).
007400         10  FILLER              PIC X(08).
007500     05  LOG-DUTY-STATUSES.
007600         10  LOG-DS OCCURS 20 TIMES
007700                     INDEXED BY DS-IDX.
007800             15  LOG-DS-STATUS        PIC X(10).
007900             15  LOG-DS-START-HOUR    PIC 9(02).
008000             15  LOG-DS-START-MIN     PIC 9(02).
008100             15  LOG-DS-END-HOUR      PIC 9(02).
008200             15  LOG-DS-END-MIN       PIC 9(02).
008300             15  LOG-DS-LOCATION      PIC X(30).
008400             15  LOG-DS-HAS-COORD     PIC X(01).
008500             15  LOG-DS-LAT           PIC S9(03)V9(07).
008600             15  LOG-DS-LNG           PIC S9(03)V9(07).
008700             15  FILLER               PIC X(05).
008800     05  LOG-POSTED-FIELDS.
008900         10  LOG-HRS-OFF         PIC S9(03)V9(02).
009000         10  LOG-HRS-SLEEPER     PIC S9(03)V9(02).
009100         10  LOG-HRS-DRIVING     PIC S9(03)V9(02).
009200         10  LOG-HRS-ONDUTY      PIC S9(03)V9(02).
009300         10  LOG-HRS-TOTAL       PIC S9(03)V9(02).
009400         10  LOG-COMPLIANT       PIC X(01).
009500             88  LOG-IS-COMPLIANT    VALUE "Y".
009600             88  LOG-NOT-COMPLIANT  VALUE "N".
009700         10  LOG-VIOL-COUNT      PIC 9(01).
009800         10  LOG-VIOL OCCURS 3 TIMES
009900                     INDEXED BY VIOL-IDX.
010000             15  LOG-VIOL-RULE        PIC X(22).
010100             15  LOG-VIOL-DESC        PIC X(60).
010200             15  LOG-VIOL-SEVERITY    PIC X(08).
010300             15  FILLER               PIC X(02).
010400         10  LOG-DRIVE-DIST      PIC S9(07)V9(01).
010500         10  LOG-TOT-LOCS        PIC 9(03).
010600         10  LOG-DRV-LOCS        PIC 9(03).
010700         10  LOG-ONDUTY-LOCS     PIC 9(03).
010800         10  LOG-OFF-LOCS        PIC 9(03).
010900         10  LOG-SLP-LOCS        PIC 9(03).
011000         10  FILLER              PIC X(12).
011100     05  FILLER                  PIC X(20).
