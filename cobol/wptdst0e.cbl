000100*?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200*?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300*?SEARCH  =TALLIB
000400*?SEARCH  =ASC2EBC
000500*?SEARCH  =EBC2ASC
000600*?SEARCH  =WSYS022
000700*
000800** Fachliche Module
000900*?SEARCH  =GPSRTE0
001000*
001100*?NOLMAP, SYMBOLS, INSPECT
001200*?SAVE ALL
001300*?SAVEABEND
001400*?LINES 66
001500*?CHECK 3
001600
001700 IDENTIFICATION DIVISION.
001800
001900 PROGRAM-ID. WPTDST0O.
002000
002100 AUTHOR. K. LANGNER.
002200
002300 INSTALLATION. WSOFT FUHRPARK-ANWENDUNGEN.
002400
002500 DATE-WRITTEN. 1987-04-15.
002600
002700 DATE-COMPILED.
002800
002900
003000 SECURITY.  NUR FUER INTERNEN GEBRAUCH - KEINE WEITERGABE.
003100
003200******************************************************************
003300** Letzte Aenderung :: 2023-02-14
003400** Letzte Version   :: A.05.00
003500** Kurzbeschreibung :: Streckenlaengen-Hilfsauswertung WAYPOINTS
003600** Auftrag          :: SSFNEW-9
003700**----------------------------------------------------------------
003800** Vers. | Datum    | von | Kommentar
003900**-------|----------|-----|---------------------------------------
004000**A.00.00|1987-04-15| kl  | Neuerstellung - Testtreiber fuer das
004100**       |          |     | Teilstrecken-Modul GPSRTE0M (ein fest
004200**       |          |     | verdrahtetes Koordinatenpaar)
004300**A.01.00|1991-11-08| hmk | Auftrag FH-0118: Datei WAYPOINTS statt
004400**       |          |     | fest verdrahteter Koordinaten, beliebi
004500**       |          |     | viele Streckenpunkte nacheinander
004600**A.02.00|1994-06-27| lor | PR-0871: Mindestens 2 Streckenpunkte
004700**       |          |     | erforderlich, sonst Laufabbruch
004800**A.03.00|1999-01-08| lor | Jahr-2000: keine Datumsfelder betroffe
004900**       |          |     | Pruefvermerk fuer SSFNEW-11 eingetrage
005000**A.04.00|2013-10-21| jbr | PR-4002: WP-SEQ-NR wird jetzt gegen de
005100**       |          |     | Vorgaengersatz geprueft (aufsteigend),
005200**       |          |     | falls ein Zwischen-Sortierlauf die
005300**       |          |     | Reihenfolge zerstoert hat
005310**A.05.00|2023-02-14| swk | PR-4060: Sortierpruefung aus B210-EIN-
005320**       |          |     | PAAR entfernt - WP-SEQ-NR wird vom vor-
005330**       |          |     | gelagerten Extraktsystem nie befuellt
005340**       |          |     | und lief seit A.04.00 grundlos gegen
005350**       |          |     | Nullen, wodurch jeder Lauf abbrach;
005360**       |          |     | Feld in WPTREC0C auf FILLER geaendert
005400**----------------------------------------------------------------
005500**
005600** Programmbeschreibung
005700** --------------------
005800**
005900** WPTDST0O ist eine Hilfsauswertung fuer Streckenplaner: die Date
006000** WAYPOINTS enthaelt eine Folge von Streckenpunkten in Durchlauf-
006100** reihenfolge. Fuer jedes aufeinanderfolgende Paar
006200** wird ueber GPSRTE0M (Funktion "LEG ") die Grosskreisentfernung
006300** ermittelt, je Teilstrecke eine Zeile ausgegeben und am Ende die
006400** Gesamtstrecke (auf 1 Dezimalstelle) sowie die Anzahl der Strec-
006500** kenpunkte gemeldet. Weniger als 2 Saetze in WAYPOINTS fuehren
006600** zum Laufabbruch ohne Auswertung.
006700**
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     SWITCH-15 IS ANZEIGE-VERSION
007400         ON STATUS IS SHOW-VERSION
007500     CLASS ALPHNUM IS "0123456789"
007600                      "abcdefghijklmnopqrstuvwxyz"
007700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT WPT-FILE      ASSIGN TO "WAYPOINTS"
008200            ORGANIZATION IS LINE SEQUENTIAL.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600**          ---> Streckenpunkte in Durchlaufreihenfolge der Datei
008700 FD  WPT-FILE
008800     LABEL RECORDS ARE OMITTED.
008900     COPY    WPTREC0C.
009000
009100 WORKING-STORAGE SECTION.
009200**----------------------------------------------------------------
009300** Comp-Felder: Praefix Cn mit n = Anzahl Digits
009400**----------------------------------------------------------------
009500 01          COMP-FELDER.
009600     05      C9-WP-COUNT         PIC S9(05) COMP VALUE ZERO.
009700     05      C9-SEG-COUNT        PIC S9(05) COMP VALUE ZERO.
009710     05      C9-TO-PUNKT         PIC S9(05) COMP VALUE ZERO.
009800
009900     05      C4-X.
010000      10                         PIC X VALUE LOW-VALUE.
010100      10     C4-X2               PIC X.
010200     05      C4-NUM REDEFINES C4-X
010300                                 PIC S9(04) COMP.
010400**----------------------------------------------------------------
010500** Display-Felder: Praefix D
010600**----------------------------------------------------------------
010700 01          DISPLAY-FELDER.
010800     05      D-NUM5              PIC -9(05).
010850     05      D-NUM5B             PIC -9(05).
010900     05      D-DIST              PIC ---,---9.9.
011000**----------------------------------------------------------------
011100** Felder mit konstantem Inhalt: Praefix K
011200**----------------------------------------------------------------
011300 01          KONSTANTE-FELDER.
011400     05      K-MODUL             PIC X(08)     VALUE "WPTDST0O".
011500     05      K-MIN-PUNKTE        PIC S9(05) COMP
011600                                               VALUE 2.
011700**----------------------------------------------------------------
011800** Conditional-Felder
011900**----------------------------------------------------------------
012000 01          SCHALTER.
012100     05      PRG-STATUS          PIC 9.
012200          88 PRG-OK                          VALUE ZERO.
012300          88 PRG-ABBRUCH                     VALUE 2.
012400
012500     05      WPT-EOF-SW          PIC X       VALUE "N".
012600          88 WPT-EOF                         VALUE "Y".
012700          88 NOT-WPT-EOF                     VALUE "N".
012800**----------------------------------------------------------------
012900** weitere Arbeitsfelder
013000**----------------------------------------------------------------
013100 01          WORK-FELDER.
013200     05      W-FROM-WP.
013400          10 W-FROM-LAT          PIC S9(03)V9(07).
013500          10 W-FROM-LNG          PIC S9(03)V9(07).
013600     05      W-FROM-WP-ALT REDEFINES W-FROM-WP.
013800          10 W-FROM-COORD        PIC X(20).
013900
014000     05      W-TOTAL-DIST        PIC S9(07)V9(01) VALUE ZERO.
014050     05      W-TOTAL-DIST-ALT REDEFINES W-TOTAL-DIST
014060                             PIC S9(07)V9(01).
014100
014200 01          LINK-RTE-REC.
014300     05      RTE-FUNC            PIC X(04).
014400     05      RTE-RC              PIC S9(04) COMP.
014500     05      RTE-DS-COUNT        PIC 9(02).
014600     05      RTE-DS OCCURS 20 TIMES
014700                     INDEXED BY RTE-DS-IDX.
014800          10 RTE-DS-STATUS           PIC X(10).
014900          10 RTE-DS-START-HOUR       PIC 9(02).
015000          10 RTE-DS-START-MIN        PIC 9(02).
015100          10 RTE-DS-END-HOUR         PIC 9(02).
015200          10 RTE-DS-END-MIN          PIC 9(02).
015300          10 RTE-DS-LOCATION         PIC X(30).
015400          10 RTE-DS-HAS-COORD        PIC X(01).
015500          10 RTE-DS-LAT              PIC S9(03)V9(07).
015600          10 RTE-DS-LNG              PIC S9(03)V9(07).
015700     05      RTE-DRIVE-DIST      PIC S9(07)V9(01).
015800     05      RTE-TOT-LOCS        PIC 9(03).
015900     05      RTE-DRV-LOCS        PIC 9(03).
016000     05      RTE-ONDUTY-LOCS     PIC 9(03).
016100     05      RTE-OFF-LOCS        PIC 9(03).
016200     05      RTE-SLP-LOCS        PIC 9(03).
016300     05      RTE-LAT1            PIC S9(03)V9(07).
016400     05      RTE-LNG1            PIC S9(03)V9(07).
016500     05      RTE-LAT2            PIC S9(03)V9(07).
016600     05      RTE-LNG2            PIC S9(03)V9(07).
016700     05      RTE-LEG-DIST        PIC S9(07)V9(01).
016800     05      RTE-VAL-LAT         PIC S9(03)V9(07).
016900     05      RTE-VAL-LNG         PIC S9(03)V9(07).
017000     05      RTE-VAL-OK          PIC X(01).
017100          88 RTE-COORD-VALID                 VALUE "Y".
017200
017300 PROCEDURE DIVISION.
017400******************************************************************
017500** Steuerungs-Section
017600******************************************************************
017700 A100-STEUERUNG SECTION.
017800 A100-00.
017900**  ---> wenn SWITCH-15 gesetzt ist
018000**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
018100     IF  SHOW-VERSION
018200         DISPLAY K-MODUL " VERS. A.04.00 VOM 2013-10-21"
018300         STOP RUN
018400     END-IF
018500
018600     PERFORM B100-VORLAUF
018700     IF  PRG-OK
018800         PERFORM B200-VERARBEITUNG
018900     END-IF
019000     IF  PRG-OK
019100         PERFORM B300-REPORT
019200     END-IF
019300     PERFORM B900-ENDE
019400     STOP RUN
019500     .
019600 A100-99.
019700     EXIT.
019800
019900******************************************************************
020000** Vorlauf - Datei oeffnen, erste zwei Streckenpunkte einlesen
020100******************************************************************
020200 B100-VORLAUF SECTION.
020300 B100-00.
020400     OPEN INPUT WPT-FILE
020500     SET PRG-OK       TO TRUE
020600     SET NOT-WPT-EOF  TO TRUE
020700
020800     PERFORM B110-LIES-SATZ
020900     IF  NOT-WPT-EOF
021100         MOVE WP-LAT       TO W-FROM-LAT
021200         MOVE WP-LNG       TO W-FROM-LNG
021300         PERFORM B110-LIES-SATZ
021400     END-IF
021500
021600     IF  C9-WP-COUNT < K-MIN-PUNKTE
021700         MOVE C9-WP-COUNT TO D-NUM5
021800         DISPLAY "WAYPOINTS hat zu wenig Streckenpunkte: ", D-NUM5
021900         DISPLAY ">>> mindestens 2 Punkte erforderlich <<<"
022000         SET PRG-ABBRUCH  TO TRUE
022100     END-IF
022200     .
022300 B100-99.
022400     EXIT.
022500
022600 B110-LIES-SATZ SECTION.
022700 B110-00.
022800     READ WPT-FILE
022900         AT END     SET WPT-EOF TO TRUE
023000         NOT AT END ADD 1 TO C9-WP-COUNT
023100     END-READ
023200     .
023300 B110-99.
023400     EXIT.
023500
023600******************************************************************
023700** Verarbeitung - Teilstrecken ueber GPSRTE0M (Funktion "LEG ")
023800******************************************************************
023900 B200-VERARBEITUNG SECTION.
024000 B200-00.
024100     PERFORM B210-EIN-PAAR UNTIL WPT-EOF
024200     .
024300 B200-99.
024400     EXIT.
024500
024600 B210-EIN-PAAR SECTION.
024700 B210-00.
024800     MOVE W-FROM-LAT   TO RTE-LAT1
024900     MOVE W-FROM-LNG   TO RTE-LNG1
025000     MOVE WP-LAT       TO RTE-LAT2
025100     MOVE WP-LNG       TO RTE-LNG2
025200     MOVE "LEG "       TO RTE-FUNC
025300     CALL "GPSRTE0M" USING LINK-RTE-REC
025400
025500     ADD 1             TO C9-SEG-COUNT
025600     MOVE W-TOTAL-DIST TO W-TOTAL-DIST-ALT
025700     COMPUTE W-TOTAL-DIST = W-TOTAL-DIST-ALT + RTE-LEG-DIST
025800
025900     MOVE C9-SEG-COUNT TO D-NUM5
026000     COMPUTE C9-TO-PUNKT = C9-SEG-COUNT + 1
026100     MOVE C9-TO-PUNKT  TO D-NUM5B
026200     MOVE RTE-LEG-DIST TO D-DIST
026300     DISPLAY "STRECKE ", D-NUM5, " -> ", D-NUM5B,
026400             "  ENTFERNUNG (MI): ", D-DIST
026500
026600     MOVE WP-LAT       TO W-FROM-LAT
026700     MOVE WP-LNG       TO W-FROM-LNG
026800
026900     PERFORM B110-LIES-SATZ
027000     .
027800 B210-99.
027900     EXIT.
028000
028100******************************************************************
028200** Abschlussmeldung - Gesamtstrecke und Punktanzahl
028300******************************************************************
028400 B300-REPORT SECTION.
028500 B300-00.
028600     MOVE W-TOTAL-DIST TO D-DIST
028700     MOVE C9-WP-COUNT  TO D-NUM5
028800     DISPLAY "========================================"
028900     DISPLAY "WPTDST0O - STRECKENLAENGEN-AUSWERTUNG"
029000     DISPLAY "STRECKENPUNKTE GELESEN   : ", D-NUM5
029100     MOVE C9-SEG-COUNT TO D-NUM5
029200     DISPLAY "TEILSTRECKEN BERECHNET   : ", D-NUM5
029300     DISPLAY "GESAMTENTFERNUNG (MILES) : ", D-DIST
029400     DISPLAY "========================================"
029500     .
029600 B300-99.
029700     EXIT.
029800
029900******************************************************************
030000** Ende - Datei schliessen
030100******************************************************************
030200 B900-ENDE SECTION.
030300 B900-00.
030400     CLOSE WPT-FILE
030500     .
030600 B900-99.
030700     EXIT.
030800
030900******************************************************************
031000** ENDE Source-Programm
031100******************************************************************
