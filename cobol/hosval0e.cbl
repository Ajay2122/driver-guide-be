000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. HOSVAL0M.
000400
000500 AUTHOR. K. LANGNER.
000600
000700 INSTALLATION. WSOFT FUHRPARK-ANWENDUNGEN.
000800
000900 DATE-WRITTEN. 1987-05-19.
001000
001100 DATE-COMPILED.
001200
001300
001400 SECURITY.  NUR FUER INTERNEN GEBRAUCH - KEINE WEITERGABE.
001500
001600******************************************************************
001700** Letzte Aenderung :: 2011-09-14
001800** Letzte Version   :: A.03.00
001900** Kurzbeschreibung :: Stundenauswertung und HOS-Regelpruefung
002000** Auftrag          :: SSFNEW-8
002100**----------------------------------------------------------------
002200** Vers. | Datum    | von | Kommentar
002300**-------|----------|-----|---------------------------------------
002400**A.00.00|1987-05-19| kl  | Neuerstellung - Stundenermittlung je
002500**       |          |     | Dienststatus-Abschnitt (B100), Rundung
002600**       |          |     | auf 2 Dezimalen je Abschnitt
002700**A.01.00|1991-11-08| hmk | Auftrag FH-0118: Pruefung der drei HOS
002800**       |          |     | Regeln (B200) - 11/14/10-Stunden-Regel
002900**A.02.00|1999-01-08| lor | Jahr-2000: keine Datumsfelder betroffe
003000**       |          |     | Pruefvermerk fuer SSFNEW-11 eingetrage
003100**A.03.00|2011-09-14| jbr | PR-3321: dritte HOS-Regel (10-Stunden-
003200**       |          |     | Ruhezeit) und Hinweis TOTAL-ABWEICHUNG
003300**       |          |     | (Tagessumme ungleich 24 Std.) ergaenzt
003400**----------------------------------------------------------------
003500**
003600** Programmbeschreibung
003700** --------------------
003800**
003900** HOSVAL0M wird von DLPOST0O fuer jedes zu verbuchende Tages-
004000** protokoll aufgerufen. B100-STUNDEN ermittelt aus den bis zu 20
004100** Dienststatus-Abschnitten (LINK-DS) die Stunden je Kategorie
004200** (OFF-DUTY/SLEEPER/DRIVING/ON-DUTY) und die Tagessumme; B200-
004300** REGELPRUEFUNG wendet die drei "Hours of Service"-Regeln an und
004400** liefert bis zu drei Verstoesse (LINK-VIOL) sowie die Compliance
004500** Kennung zurueck. Alle Verstoesse haben Schweregrad CRITICAL; di
004600** Tagessummenabweichung ist nur ein Hinweis, kein Verstoss, und
004700** wird nicht in LINK-VIOL abgelegt.
004800**
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     CLASS ALPHNUM IS "0123456789"
005700                      "abcdefghijklmnopqrstuvwxyz"
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 WORKING-STORAGE SECTION.
006700**----------------------------------------------------------------
006800** Comp-Felder: Praefix Cn mit n = Anzahl Digits
006900**----------------------------------------------------------------
007000 01          COMP-FELDER.
007100     05      C4-ANZ              PIC S9(04) COMP.
007200     05      C4-COUNT            PIC S9(04) COMP.
007300
007400     05      C4-X.
007500      10                         PIC X VALUE LOW-VALUE.
007600      10     C4-X2               PIC X.
007700     05      C4-NUM REDEFINES C4-X
007800                                 PIC S9(04) COMP.
007900
008000**          ---> Minuten seit Mitternacht, ein Dienststatus-Abschn
008100     05      W-SEG-START         PIC S9(04) COMP.
008200     05      W-SEG-END           PIC S9(04) COMP.
008300     05      W-SEG-END-ALT REDEFINES W-SEG-END
008400                                 PIC S9(04) COMP.
008500     05      W-SEG-DUR           PIC S9(03)V9(02) COMP.
008600**----------------------------------------------------------------
008700** Display-Felder: Praefix D
008800**----------------------------------------------------------------
008900 01          DISPLAY-FELDER.
009000     05      D-NUM1              PIC  9.
009100     05      D-NUM4              PIC -9(04).
009200     05      D-HRS-ED            PIC ZZ9.99.
009300     05      D-HRS-ALT REDEFINES D-HRS-ED
009400                                 PIC X(06).
009500**----------------------------------------------------------------
009600** Felder mit konstantem Inhalt: Praefix K
009700**----------------------------------------------------------------
009800 01          KONSTANTE-FELDER.
009900     05      K-MODUL             PIC X(08)     VALUE "HOSVAL0M".
010000     05      K-LIMIT-DRIVE       PIC S9(03)V9(02) COMP
010100                                               VALUE 11.00.
010200     05      K-LIMIT-WINDOW      PIC S9(03)V9(02) COMP
010300                                               VALUE 14.00.
010400     05      K-LIMIT-REST        PIC S9(03)V9(02) COMP
010500                                               VALUE 10.00.
010600     05      K-TAG-STUNDEN       PIC S9(03)V9(02) COMP
010700                                               VALUE 24.00.
010800**----------------------------------------------------------------
010900** Conditional-Felder
011000**----------------------------------------------------------------
011100 01          SCHALTER.
011200     05      PRG-STATUS          PIC 9.
011300          88 PRG-OK                          VALUE ZERO.
011400          88 PRG-ABBRUCH                     VALUE 2.
011500
011600     05      W200-REGEL-VERSTOSS PIC X       VALUE "N".
011700          88 W200-VERSTOSS                   VALUE "Y".
011800          88 W200-KEIN-VERSTOSS               VALUE "N".
011900
012000 LINKAGE SECTION.
012100**-->    Uebergabe aus DLPOST0O
012200 01     LINK-REC.
012300     05  LINK-HDR.
012400      10 LINK-RC                 PIC S9(04) COMP.
012500**       0 = OK, 9999 = Programmabbruch - Aufrufer muss reagieren
012600     05  LINK-HOURS-DATA.
012700**       Eintraege Dienststatus-Tabelle (Bild wie LOG-DS in DLGREC
012800      10 LINK-DS-COUNT            PIC 9(02).
012900      10 LINK-DS OCCURS 20 TIMES
013000                  INDEXED BY LNK-DS-IDX.
013100          15 LINK-DS-STATUS           PIC X(10).
013200          15 LINK-DS-START-HOUR       PIC 9(02).
013300          15 LINK-DS-START-MIN        PIC 9(02).
013400          15 LINK-DS-END-HOUR         PIC 9(02).
013500          15 LINK-DS-END-MIN          PIC 9(02).
013600      10 LINK-HRS-OFF              PIC S9(03)V9(02).
013700      10 LINK-HRS-SLEEPER          PIC S9(03)V9(02).
013800      10 LINK-HRS-DRIVING          PIC S9(03)V9(02).
013900      10 LINK-HRS-ONDUTY           PIC S9(03)V9(02).
014000      10 LINK-HRS-TOTAL            PIC S9(03)V9(02).
014100      10 LINK-MISMATCH             PIC X(01).
014200          88 LINK-TOTAL-MISMATCH       VALUE "Y".
014300          88 LINK-TOTAL-OK             VALUE "N".
014400      10 LINK-COMPLIANT            PIC X(01).
014500          88 LINK-IS-COMPLIANT         VALUE "Y".
014600          88 LINK-NOT-COMPLIANT       VALUE "N".
014700      10 LINK-VIOL-COUNT           PIC 9(01).
014800      10 LINK-VIOL OCCURS 3 TIMES
014900                  INDEXED BY LNK-VIOL-IDX.
015000          15 LINK-VIOL-RULE            PIC X(22).
015100          15 LINK-VIOL-DESC            PIC X(60).
015200          15 LINK-VIOL-SEVERITY        PIC X(08).
015300
015400 PROCEDURE DIVISION USING LINK-REC.
015500******************************************************************
015600** Steuerungs-Section
015700******************************************************************
015800 A100-STEUERUNG SECTION.
015900 A100-00.
016000**  ---> wenn SWITCH-15 gesetzt ist
016100**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
016200     IF  SHOW-VERSION
016300         DISPLAY K-MODUL " VERS. A.03.00 VOM 2011-09-14"
016400         STOP RUN
016500     END-IF
016600
016700     PERFORM C000-INIT
016800     PERFORM B100-STUNDEN
016900     PERFORM B200-REGELPRUEFUNG
017000     EXIT PROGRAM
017100     .
017200 A100-99.
017300     EXIT.
017400
017500******************************************************************
017600** U1 - Stundenermittlung je Dienststatus-Abschnitt
017700******************************************************************
017800 B100-STUNDEN SECTION.
017900 B100-00.
018000     MOVE ZERO    TO LINK-HRS-OFF
018100     MOVE ZERO    TO LINK-HRS-SLEEPER
018200     MOVE ZERO    TO LINK-HRS-DRIVING
018300     MOVE ZERO    TO LINK-HRS-ONDUTY
018400     MOVE ZERO    TO LINK-HRS-TOTAL
018500
018600     PERFORM B105-EIN-ABSCHNITT
018700        VARYING LNK-DS-IDX FROM 1 BY 1
018800        UNTIL LNK-DS-IDX > LINK-DS-COUNT
018900
019000     IF LINK-HRS-TOTAL NOT = K-TAG-STUNDEN
019100        SET LINK-TOTAL-MISMATCH TO TRUE
019200     ELSE
019300        SET LINK-TOTAL-OK       TO TRUE
019400     END-IF
019500     .
019600 B100-99.
019700     EXIT.
019800
019900 B105-EIN-ABSCHNITT SECTION.
020000 B105-00.
020100     COMPUTE W-SEG-START =
020200             LINK-DS-START-HOUR(LNK-DS-IDX) * 60
020300             + LINK-DS-START-MIN(LNK-DS-IDX)
020400     COMPUTE W-SEG-END   =
020500             LINK-DS-END-HOUR(LNK-DS-IDX)   * 60
020600             + LINK-DS-END-MIN(LNK-DS-IDX)
020700
020800**          ---> Abschnitt ueber Mitternacht hinaus
020900     IF W-SEG-END < W-SEG-START
021000        ADD 1440 TO W-SEG-END
021100     END-IF
021200
021300     COMPUTE W-SEG-DUR ROUNDED =
021400             (W-SEG-END - W-SEG-START) / 60
021500     ADD W-SEG-DUR TO LINK-HRS-TOTAL
021600
021700     EVALUATE LINK-DS-STATUS(LNK-DS-IDX)
021800        WHEN "OFF-DUTY"  ADD W-SEG-DUR TO LINK-HRS-OFF
021900        WHEN "SLEEPER"   ADD W-SEG-DUR TO LINK-HRS-SLEEPER
022000        WHEN "DRIVING"   ADD W-SEG-DUR TO LINK-HRS-DRIVING
022100        WHEN "ON-DUTY"   ADD W-SEG-DUR TO LINK-HRS-ONDUTY
022200        WHEN OTHER       CONTINUE
022300     END-EVALUATE
022400     .
022500 B105-99.
022600     EXIT.
022700
022800******************************************************************
022900** U2 - Pruefung der drei HOS-Regeln (alle Schweregrad CRITICAL)
023000******************************************************************
023100 B200-REGELPRUEFUNG SECTION.
023200 B200-00.
023300     MOVE ZERO            TO LINK-VIOL-COUNT
023400     SET W200-KEIN-VERSTOSS TO TRUE
023500
023600     IF LINK-HRS-DRIVING > K-LIMIT-DRIVE
023700        MOVE LINK-HRS-DRIVING TO D-HRS-ED
023800        ADD 1 TO LINK-VIOL-COUNT
023900        SET LNK-VIOL-IDX TO LINK-VIOL-COUNT
024000        MOVE "11_HOUR_DRIVING_LIMIT"
024100             TO LINK-VIOL-RULE(LNK-VIOL-IDX)
024200        STRING "Driving time (" DELIMITED BY SIZE
024300               D-HRS-ED          DELIMITED BY SIZE
024400               "h) exceeds 11-hour limit" DELIMITED BY SIZE
024500               INTO LINK-VIOL-DESC(LNK-VIOL-IDX)
024600        MOVE "CRITICAL"  TO LINK-VIOL-SEVERITY(LNK-VIOL-IDX)
024700        SET W200-VERSTOSS TO TRUE
024800     END-IF
024900
025000     IF (LINK-HRS-DRIVING + LINK-HRS-ONDUTY) > K-LIMIT-WINDOW
025100        COMPUTE D-HRS-ED = LINK-HRS-DRIVING + LINK-HRS-ONDUTY
025200        ADD 1 TO LINK-VIOL-COUNT
025300        SET LNK-VIOL-IDX TO LINK-VIOL-COUNT
025400        MOVE "14_HOUR_WINDOW"
025500             TO LINK-VIOL-RULE(LNK-VIOL-IDX)
025600        STRING "On-duty time (" DELIMITED BY SIZE
025700               D-HRS-ED          DELIMITED BY SIZE
025800               "h) exceeds 14-hour window" DELIMITED BY SIZE
025900               INTO LINK-VIOL-DESC(LNK-VIOL-IDX)
026000        MOVE "CRITICAL"  TO LINK-VIOL-SEVERITY(LNK-VIOL-IDX)
026100        SET W200-VERSTOSS TO TRUE
026200     END-IF
026300
026400     IF (LINK-HRS-OFF + LINK-HRS-SLEEPER) < K-LIMIT-REST
026500        COMPUTE D-HRS-ED = LINK-HRS-OFF + LINK-HRS-SLEEPER
026600        ADD 1 TO LINK-VIOL-COUNT
026700        SET LNK-VIOL-IDX TO LINK-VIOL-COUNT
026800        MOVE "10_HOUR_REST"
026900             TO LINK-VIOL-RULE(LNK-VIOL-IDX)
027000        STRING "Rest time (" DELIMITED BY SIZE
027100               D-HRS-ED        DELIMITED BY SIZE
027200               "h) is less than required 10 hours"
027300                                 DELIMITED BY SIZE
027400               INTO LINK-VIOL-DESC(LNK-VIOL-IDX)
027500        MOVE "CRITICAL"  TO LINK-VIOL-SEVERITY(LNK-VIOL-IDX)
027600        SET W200-VERSTOSS TO TRUE
027700     END-IF
027800
027900     IF W200-KEIN-VERSTOSS
028000        SET LINK-IS-COMPLIANT  TO TRUE
028100     ELSE
028200        SET LINK-NOT-COMPLIANT TO TRUE
028300     END-IF
028400     .
028500 B200-99.
028600     EXIT.
028700
028800******************************************************************
028900** Initialisierung
029000******************************************************************
029100 C000-INIT SECTION.
029200 C000-00.
029300     MOVE ZERO TO LINK-RC
029400     SET PRG-OK TO TRUE
029500     .
029600 C000-99.
029700     EXIT.
029800
029900******************************************************************
030000** ENDE Source-Programm
030100******************************************************************
