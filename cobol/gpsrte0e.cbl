000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. GPSRTE0M.
000400
000500 AUTHOR. K. LANGNER.
000600
000700 INSTALLATION. WSOFT FUHRPARK-ANWENDUNGEN.
000800
000900 DATE-WRITTEN. 1987-04-02.
001000
001100 DATE-COMPILED.
001200
001300
001400 SECURITY.  NUR FUER INTERNEN GEBRAUCH - KEINE WEITERGABE.
001500
001600******************************************************************
001700** Letzte Aenderung :: 2011-09-14
001800** Letzte Version   :: A.04.00
001900** Kurzbeschreibung :: GPS-Streckenmodul (Grosskreisentfernung)
002000** Auftrag          :: SSFNEW-9
002100**----------------------------------------------------------------
002200** Vers. | Datum    | von | Kommentar
002300**-------|----------|-----|---------------------------------------
002400**A.00.00|1987-04-02| kl  | Neuerstellung - LINK-FUNC "LEG " fuer
002500**       |          |     | einzelne Teilstrecke (nur Sinus/Cosinu
002600**       |          |     | aus Winkeltabelle DEGTAB, 2 Dezimalen)
002700**A.01.00|1991-11-08| hmk | Auftrag FH-0118: Reihenentwicklung sta
002800**       |          |     | Winkeltabelle (genauere Entfernungen),
002900**       |          |     | Funktion "VAL " (Koordinatenpruefung)
003000**A.02.00|1994-06-27| lor | PR-0871: Rundung Teilstrecke auf 1 Dez
003100**       |          |     | vor Aufsummierung (vorher 2 Dez. inter
003200**A.03.00|1999-01-08| lor | Jahr-2000: keine Datumsfelder betroffe
003300**       |          |     | Pruefvermerk fuer SSFNEW-11 eingetrage
003400**A.04.00|2011-09-14| jbr | PR-4002: Funktion "RTE " - komplette
003500**       |          |     | Streckenauswertung eines Tagesprotokol
003600**       |          |     | (vorher nur Einzel-Teilstrecke) ergaen
003700**----------------------------------------------------------------
003800**
003900** Programmbeschreibung
004000** --------------------
004100**
004200** GPSRTE0M bedient drei Funktionen ueber LINK-FUNC:
004300**   "LEG " - Entfernung zwischen genau zwei Koordinatenpaaren
004400**            (Aufrufer: WPTDST0O, Streckenpunkt-Hilfsauswertung)
004500**   "RTE " - Fahrstrecke eines kompletten Tagesprotokolls: Lauf
004600**            ueber die Dienststatus-Tabelle, Teilstrecken nur bei
004700**            aufeinanderfolgenden DRIVING-Eintraegen mit Koordina
004800**            (Aufrufer: DLPOST0O, Verbuchung Tagesprotokoll)
004900**   "VAL " - Bereichspruefung eines einzelnen Koordinatenpaares
005000**            (Aufrufer: DLPOST0O, Erfassungspruefung)
005100**
005200** Entfernungsberechnung nach Haversine, Erdradius 3959 Meilen.
005300** Da auf diesem System keine FUNCTION SIN/COS/SQRT/ATAN verfuegba
005400** sind, werden Sinus/Cosinus ueber Reihenentwicklung (U300/U310),
005500** Quadratwurzel ueber Newton-Iteration (U320) und Arctangens uebe
005600** Reihenentwicklung mit Quadrantenreduktion (U330) selbst gerechn
005700** Genauigkeit reicht fuer die Streckenauswertung (1 Dezimale) aus
005800**
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION
006600     CLASS ALPHNUM IS "0123456789"
006700                      "abcdefghijklmnopqrstuvwxyz"
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 WORKING-STORAGE SECTION.
007700**----------------------------------------------------------------
007800** Comp-Felder: Praefix Cn mit n = Anzahl Digits
007900**----------------------------------------------------------------
008000 01          COMP-FELDER.
008100     05      C4-ANZ              PIC S9(04) COMP.
008200     05      C4-COUNT            PIC S9(04) COMP.
008300     05      C4-I1               PIC S9(04) COMP.
008400     05      C4-I2               PIC S9(04) COMP.
008500     05      C4-TERM             PIC S9(04) COMP.
008600
008700     05      C4-X.
008800      10                         PIC X VALUE LOW-VALUE.
008900      10     C4-X2               PIC X.
009000     05      C4-NUM REDEFINES C4-X
009100                                 PIC S9(04) COMP.
009200
009300     05      C9-ANZ              PIC S9(09) COMP.
009400**----------------------------------------------------------------
009500** Display-Felder: Praefix D
009600**----------------------------------------------------------------
009700 01          DISPLAY-FELDER.
009800     05      D-NUM1              PIC  9.
009900     05      D-NUM4              PIC -9(04).
010000     05      D-NUM7              PIC -9(03)V9(07).
010100**----------------------------------------------------------------
010200** Felder mit konstantem Inhalt: Praefix K
010300**----------------------------------------------------------------
010400 01          KONSTANTE-FELDER.
010500     05      K-MODUL             PIC X(08)     VALUE "GPSRTE0M".
010600     05      K-ERDRADIUS         PIC S9(4)V9(4) COMP
010700                                               VALUE 3959.0.
010800     05      K-PI                PIC S9(1)V9(9) COMP
010900                                               VALUE 3.141592654.
011000     05      K-GRAD-ZU-RAD       PIC S9(1)V9(9) COMP
011100                                               VALUE 0.017453293.
011200**----------------------------------------------------------------
011300** Conditional-Felder
011400**----------------------------------------------------------------
011500 01          SCHALTER.
011600     05      PRG-STATUS          PIC 9.
011700          88 PRG-OK                          VALUE ZERO.
011800          88 PRG-ABBRUCH                     VALUE 2.
011900
012000     05      W120-COORD-OK       PIC X       VALUE "N".
012100          88 W120-OK                         VALUE "Y".
012200          88 W120-NOK                        VALUE "N".
012300
012400     05      W-LAST-STATUS       PIC X(10)   VALUE SPACES.
012500**          ---> letzter bekannter Standort (beliebiger Status)
012600     05      W-HAVE-LAST         PIC X       VALUE "N".
012700          88 HAVE-LAST-KNOWN                 VALUE "Y".
012800          88 NO-LAST-KNOWN                   VALUE "N".
012900**----------------------------------------------------------------
013000** weitere Arbeitsfelder
013100**----------------------------------------------------------------
013200 01          WORK-FELDER.
013300     05      W-LAST-LAT          PIC S9(03)V9(07).
013400     05      W-LAST-LNG          PIC S9(03)V9(07).
013500     05      W-LEG-DIST          PIC S9(07)V9(01).
013600**
013700**          ---> Rechenfelder fuer Haversine (U110)
013800 01          HAV-FELDER.
013900     05      HAV-LAT1-D          PIC S9(03)V9(07).
014000     05      HAV-LNG1-D          PIC S9(03)V9(07).
014100     05      HAV-LAT2-D          PIC S9(03)V9(07).
014200     05      HAV-LNG2-D          PIC S9(03)V9(07).
014300     05      HAV-LAT1-R          PIC S9(01)V9(09) COMP.
014400     05      HAV-LAT2-R          PIC S9(01)V9(09) COMP.
014500     05      HAV-DLAT-R          PIC S9(01)V9(09) COMP.
014600     05      HAV-DLNG-R          PIC S9(01)V9(09) COMP.
014700     05      HAV-SIN-DLAT2       PIC S9(01)V9(09) COMP.
014800     05      HAV-SIN-DLNG2       PIC S9(01)V9(09) COMP.
014900     05      HAV-COS-LAT1        PIC S9(01)V9(09) COMP.
015000     05      HAV-COS-LAT2        PIC S9(01)V9(09) COMP.
015100     05      HAV-A               PIC S9(01)V9(09) COMP.
015200     05      HAV-SQRT-A          PIC S9(01)V9(09) COMP.
015300     05      HAV-SQRT-1MA        PIC S9(01)V9(09) COMP.
015400     05      HAV-C               PIC S9(01)V9(09) COMP.
015500     05      HAV-DIST-RAW        PIC S9(05)V9(09) COMP.
015600**
015700**          ---> Arbeitsfelder der Reihenentwicklungen U300/U310/U
015800 01          SERIE-FELDER.
015900     05      SER-X               PIC S9(01)V9(09) COMP.
016000     05      SER-XPOT            PIC S9(01)V9(09) COMP.
016100     05      SER-X2              PIC S9(01)V9(09) COMP.
016200     05      SER-TERM            PIC S9(01)V9(09) COMP.
016300     05      SER-SUM             PIC S9(01)V9(09) COMP.
016400     05      SER-VORZEICHEN      PIC S9(01)       COMP.
016500     05      SER-FAKULTAET       PIC S9(09)       COMP.
016600     05      SER-RESULT          PIC S9(01)V9(09) COMP.
016700**          ---> Newton-Iteration Quadratwurzel (U320)
016800 01          SQRT-FELDER.
016900     05      SQR-IN              PIC S9(01)V9(09) COMP.
017000     05      SQR-X               PIC S9(01)V9(09) COMP.
017100     05      SQR-X-ALT REDEFINES SQR-X
017200                                 PIC S9(01)V9(09) COMP.
017300     05      SQR-DIVISOR         PIC S9(01)V9(09) COMP.
017400     05      SQR-RESULT          PIC S9(01)V9(09) COMP.
017500**          ---> Arctangens mit Quadrantenreduktion (U330)
017600 01          ATAN-FELDER.
017700     05      ATN-Y               PIC S9(01)V9(09) COMP.
017800     05      ATN-X               PIC S9(01)V9(09) COMP.
017900     05      ATN-T               PIC S9(01)V9(09) COMP.
017950     05      ATN-T-ALT REDEFINES ATN-T
017960                                 PIC S9(01)V9(09) COMP.
018000     05      ATN-INVERTIERT      PIC X            VALUE "N".
018100          88 ATN-WAR-INVERTIERT                   VALUE "Y".
018200     05      ATN-RESULT          PIC S9(01)V9(09) COMP.
018300
018400 LINKAGE SECTION.
018500**-->    Uebergabe aus Hauptprogramm
018600 01     LINK-REC.
018700     05  LINK-HDR.
018800**       Angeforderte Funktion
018900      10 LINK-FUNC               PIC X(04).
019000          88 LINK-FUNC-ROUTE                 VALUE "RTE ".
019100          88 LINK-FUNC-LEG                   VALUE "LEG ".
019200          88 LINK-FUNC-VAL                   VALUE "VAL ".
019300      10 LINK-RC                 PIC S9(04) COMP.
019400**       0    = OK, 9999 = Programmabbruch - Aufrufer muss reagier
019500     05  LINK-ROUTE-DATA.
019600**       Eintraege Dienststatus-Tabelle (Bild wie LOG-DS in DLGREC
019700      10 LINK-DS-COUNT            PIC 9(02).
019800      10 LINK-DS OCCURS 20 TIMES
019900                  INDEXED BY LNK-DS-IDX.
020000          15 LINK-DS-STATUS           PIC X(10).
020100          15 LINK-DS-START-HOUR       PIC 9(02).
020200          15 LINK-DS-START-MIN        PIC 9(02).
020300          15 LINK-DS-END-HOUR         PIC 9(02).
020400          15 LINK-DS-END-MIN          PIC 9(02).
020500          15 LINK-DS-LOCATION         PIC X(30).
020600          15 LINK-DS-HAS-COORD        PIC X(01).
020700          15 LINK-DS-LAT              PIC S9(03)V9(07).
020800          15 LINK-DS-LNG              PIC S9(03)V9(07).
020900      10 LINK-DRIVE-DIST          PIC S9(07)V9(01).
021000      10 LINK-TOT-LOCS            PIC 9(03).
021100      10 LINK-DRV-LOCS            PIC 9(03).
021200      10 LINK-ONDUTY-LOCS         PIC 9(03).
021300      10 LINK-OFF-LOCS            PIC 9(03).
021400      10 LINK-SLP-LOCS            PIC 9(03).
021500     05  LINK-LEG-DATA.
021600      10 LINK-LAT1                PIC S9(03)V9(07).
021700      10 LINK-LNG1                PIC S9(03)V9(07).
021800      10 LINK-LAT2                PIC S9(03)V9(07).
021900      10 LINK-LNG2                PIC S9(03)V9(07).
022000      10 LINK-LEG-DIST            PIC S9(07)V9(01).
022100     05  LINK-VAL-DATA.
022200      10 LINK-VAL-LAT             PIC S9(03)V9(07).
022300      10 LINK-VAL-LNG             PIC S9(03)V9(07).
022400      10 LINK-VAL-OK              PIC X(01).
022500          88 LINK-COORD-VALID                 VALUE "Y".
022600          88 LINK-COORD-INVALID               VALUE "N".
022700
022800 PROCEDURE DIVISION USING LINK-REC.
022900******************************************************************
023000** Steuerungs-Section
023100******************************************************************
023200 A100-STEUERUNG SECTION.
023300 A100-00.
023400**  ---> wenn SWITCH-15 gesetzt ist
023500**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
023600     IF  SHOW-VERSION
023700         DISPLAY K-MODUL " VERS. A.04.00 VOM 2011-09-14"
023800         STOP RUN
023900     END-IF
024000
024100     PERFORM C000-INIT
024200
024300     EVALUATE TRUE
024400        WHEN LINK-FUNC-ROUTE   PERFORM B100-ROUTE-STATS
024500        WHEN LINK-FUNC-LEG     PERFORM B110-HAVERSINE
024600        WHEN LINK-FUNC-VAL     PERFORM B120-VALIDATE-COORD
024700        WHEN OTHER
024800             DISPLAY "Unbekannte LINK-FUNC in ", K-MODUL,
024900                     ": ", LINK-FUNC
025000             MOVE 9999 TO LINK-RC
025100             SET PRG-ABBRUCH TO TRUE
025200     END-EVALUATE
025300     EXIT PROGRAM
025400     .
025500 A100-99.
025600     EXIT.
025700
025800******************************************************************
025900** U3 - Streckenauswertung eines kompletten Tagesprotokolls
026000******************************************************************
026100 B100-ROUTE-STATS SECTION.
026200 B100-00.
026300     MOVE ZERO   TO LINK-DRIVE-DIST
026400     MOVE ZERO   TO LINK-TOT-LOCS
026500     MOVE ZERO   TO LINK-DRV-LOCS
026600     MOVE ZERO   TO LINK-ONDUTY-LOCS
026700     MOVE ZERO   TO LINK-OFF-LOCS
026800     MOVE ZERO   TO LINK-SLP-LOCS
026900     SET NO-LAST-KNOWN TO TRUE
027000
027100     PERFORM B105-ONE-DS-ENTRY
027200        VARYING LNK-DS-IDX FROM 1 BY 1
027300        UNTIL LNK-DS-IDX > LINK-DS-COUNT
027400     .
027500 B100-99.
027600     EXIT.
027700
027800 B105-ONE-DS-ENTRY SECTION.
027900 B105-00.
028000     IF LINK-DS-HAS-COORD(LNK-DS-IDX) NOT = "Y"
028100        EXIT SECTION
028200     END-IF
028300
028400     ADD 1 TO LINK-TOT-LOCS
028500     EVALUATE LINK-DS-STATUS(LNK-DS-IDX)
028600        WHEN "DRIVING"   ADD 1 TO LINK-DRV-LOCS
028700        WHEN "ON-DUTY"   ADD 1 TO LINK-ONDUTY-LOCS
028800        WHEN "OFF-DUTY"  ADD 1 TO LINK-OFF-LOCS
028900        WHEN "SLEEPER"   ADD 1 TO LINK-SLP-LOCS
029000     END-EVALUATE
029100
029200     IF LINK-DS-STATUS(LNK-DS-IDX) = "DRIVING"
029300     AND HAVE-LAST-KNOWN
029400        MOVE W-LAST-LAT               TO HAV-LAT1-D
029500        MOVE W-LAST-LNG               TO HAV-LNG1-D
029600        MOVE LINK-DS-LAT(LNK-DS-IDX)  TO HAV-LAT2-D
029700        MOVE LINK-DS-LNG(LNK-DS-IDX)  TO HAV-LNG2-D
029800        PERFORM B110-HAVERSINE
029900        ADD W-LEG-DIST TO LINK-DRIVE-DIST
030000     END-IF
030100
030200     MOVE LINK-DS-LAT(LNK-DS-IDX) TO W-LAST-LAT
030300     MOVE LINK-DS-LNG(LNK-DS-IDX) TO W-LAST-LNG
030400     SET HAVE-LAST-KNOWN TO TRUE
030500     .
030600 B105-99.
030700     EXIT.
030800
030900******************************************************************
031000** U3/U4 - Grosskreisentfernung zwischen zwei Koordinatenpaaren
031100**         (HAV-LAT1-D/HAV-LNG1-D/HAV-LAT2-D/HAV-LNG2-D gesetzt,
031200**          oder bei LINK-FUNC-LEG aus LINK-LEG-DATA geholt)
031300******************************************************************
031400 B110-HAVERSINE SECTION.
031500 B110-00.
031600     IF LINK-FUNC-LEG
031700        MOVE LINK-LAT1  TO HAV-LAT1-D
031800        MOVE LINK-LNG1  TO HAV-LNG1-D
031900        MOVE LINK-LAT2  TO HAV-LAT2-D
032000        MOVE LINK-LNG2  TO HAV-LNG2-D
032100     END-IF
032200
032300     COMPUTE HAV-LAT1-R = HAV-LAT1-D * K-GRAD-ZU-RAD
032400     COMPUTE HAV-LAT2-R = HAV-LAT2-D * K-GRAD-ZU-RAD
032500     COMPUTE HAV-DLAT-R = (HAV-LAT2-D - HAV-LAT1-D)
032600                          * K-GRAD-ZU-RAD / 2
032700     COMPUTE HAV-DLNG-R = (HAV-LNG2-D - HAV-LNG1-D)
032800                          * K-GRAD-ZU-RAD / 2
032900
033000     MOVE HAV-DLAT-R TO SER-X
033100     PERFORM U300-SIN-SERIES
033200     MOVE SER-RESULT TO HAV-SIN-DLAT2
033300
033400     MOVE HAV-DLNG-R TO SER-X
033500     PERFORM U300-SIN-SERIES
033600     MOVE SER-RESULT TO HAV-SIN-DLNG2
033700
033800     MOVE HAV-LAT1-R TO SER-X
033900     PERFORM U310-COS-SERIES
034000     MOVE SER-RESULT TO HAV-COS-LAT1
034100
034200     MOVE HAV-LAT2-R TO SER-X
034300     PERFORM U310-COS-SERIES
034400     MOVE SER-RESULT TO HAV-COS-LAT2
034500
034600     COMPUTE HAV-A = (HAV-SIN-DLAT2 ** 2)
034700             + HAV-COS-LAT1 * HAV-COS-LAT2 * (HAV-SIN-DLNG2 ** 2)
034800
034900     MOVE HAV-A TO SQR-IN
035000     PERFORM U320-SQRT-NEWTON
035100     MOVE SQR-RESULT TO HAV-SQRT-A
035200
035300     COMPUTE SQR-IN = 1 - HAV-A
035400     PERFORM U320-SQRT-NEWTON
035500     MOVE SQR-RESULT TO HAV-SQRT-1MA
035600
035700     MOVE HAV-SQRT-A   TO ATN-Y
035800     MOVE HAV-SQRT-1MA TO ATN-X
035900     PERFORM U330-ATAN-2
036000     COMPUTE HAV-C = 2 * ATN-RESULT
036100
036200     COMPUTE HAV-DIST-RAW ROUNDED = K-ERDRADIUS * HAV-C
036300     COMPUTE W-LEG-DIST ROUNDED = HAV-DIST-RAW
036400
036500     IF LINK-FUNC-LEG
036600        MOVE W-LEG-DIST TO LINK-LEG-DIST
036700     END-IF
036800     .
036900 B110-99.
037000     EXIT.
037100
037200******************************************************************
037300** U5 - Bereichspruefung eines Koordinatenpaares
037400******************************************************************
037500 B120-VALIDATE-COORD SECTION.
037600 B120-00.
037700     SET W120-OK TO TRUE
037800     IF LINK-VAL-LAT < -90.0000000 OR LINK-VAL-LAT > 90.0000000
037900        SET W120-NOK TO TRUE
038000     END-IF
038100     IF LINK-VAL-LNG < -180.0000000 OR LINK-VAL-LNG > 180.0000000
038200        SET W120-NOK TO TRUE
038300     END-IF
038400     IF W120-OK
038500        SET LINK-COORD-VALID   TO TRUE
038600     ELSE
038700        SET LINK-COORD-INVALID TO TRUE
038800     END-IF
038900     .
039000 B120-99.
039100     EXIT.
039200
039300******************************************************************
039400** Initialisierung
039500******************************************************************
039600 C000-INIT SECTION.
039700 C000-00.
039800     MOVE ZERO TO LINK-RC
039900     SET PRG-OK TO TRUE
040000     .
040100 C000-99.
040200     EXIT.
040300
040400******************************************************************
040500** U300 - Sinusreihe: SIN(SER-X) -> SER-RESULT, |SER-X| <= PI/2
040600******************************************************************
040700 U300-SIN-SERIES SECTION.
040800 U300-00.
040900     MOVE SER-X     TO SER-XPOT
041000     MOVE SER-X     TO SER-SUM
041100     COMPUTE SER-X2 = SER-X * SER-X
041200     MOVE 1         TO SER-VORZEICHEN
041300     MOVE 1         TO SER-FAKULTAET
041400
041500     PERFORM U301-SIN-TERM
041600        VARYING C4-TERM FROM 3 BY 2 UNTIL C4-TERM > 11
041700     MOVE SER-SUM TO SER-RESULT
041800     .
041900 U300-99.
042000     EXIT.
042100
042200 U301-SIN-TERM SECTION.
042300 U301-00.
042400     COMPUTE SER-XPOT = SER-XPOT * SER-X2
042500     COMPUTE SER-FAKULTAET = SER-FAKULTAET * (C4-TERM - 1) *
042600             C4-TERM
042700     COMPUTE SER-VORZEICHEN = SER-VORZEICHEN * -1
042800     COMPUTE SER-TERM = SER-VORZEICHEN * SER-XPOT / SER-FAKULTAET
042900     ADD SER-TERM TO SER-SUM
043000     .
043100 U301-99.
043200     EXIT.
043300
043400******************************************************************
043500** U310 - Cosinusreihe: COS(SER-X) -> SER-RESULT, |SER-X| <= PI/2
043600******************************************************************
043700 U310-COS-SERIES SECTION.
043800 U310-00.
043900     MOVE 1         TO SER-XPOT
044000     MOVE 1         TO SER-SUM
044100     COMPUTE SER-X2 = SER-X * SER-X
044200     MOVE 1         TO SER-VORZEICHEN
044300     MOVE 1         TO SER-FAKULTAET
044400
044500     PERFORM U311-COS-TERM
044600        VARYING C4-TERM FROM 2 BY 2 UNTIL C4-TERM > 10
044700     MOVE SER-SUM TO SER-RESULT
044800     .
044900 U310-99.
045000     EXIT.
045100
045200 U311-COS-TERM SECTION.
045300 U311-00.
045400     COMPUTE SER-XPOT = SER-XPOT * SER-X2
045500     COMPUTE SER-FAKULTAET = SER-FAKULTAET * (C4-TERM - 1) *
045600             C4-TERM
045700     COMPUTE SER-VORZEICHEN = SER-VORZEICHEN * -1
045800     COMPUTE SER-TERM = SER-VORZEICHEN * SER-XPOT / SER-FAKULTAET
045900     ADD SER-TERM TO SER-SUM
046000     .
046100 U311-99.
046200     EXIT.
046300
046400******************************************************************
046500** U320 - Quadratwurzel ueber Newton-Iteration: SQR-IN -> SQR-RESU
046600******************************************************************
046700 U320-SQRT-NEWTON SECTION.
046800 U320-00.
046900     IF SQR-IN <= ZERO
047000        MOVE ZERO TO SQR-RESULT
047100        EXIT SECTION
047200     END-IF
047300
047400     COMPUTE SQR-X = SQR-IN / 2
047500     IF SQR-X = ZERO
047600        MOVE 0.5 TO SQR-X
047700     END-IF
047800
047900     PERFORM U321-NEWTON-STEP
048000        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 12
048100     MOVE SQR-X TO SQR-RESULT
048200     .
048300 U320-99.
048400     EXIT.
048500
048600 U321-NEWTON-STEP SECTION.
048700 U321-00.
048800     MOVE SQR-X TO SQR-X-ALT
048900     COMPUTE SQR-DIVISOR = 2 * SQR-X-ALT
049000     COMPUTE SQR-X ROUNDED =
049100             SQR-X-ALT - ((SQR-X-ALT * SQR-X-ALT) - SQR-IN)
049200                         / SQR-DIVISOR
049300     .
049400 U321-99.
049500     EXIT.
049600
049700******************************************************************
049800** U330 - Arctangens ATN-Y/ATN-X (beide >= ZERO) -> ATN-RESULT
049900**         mit Quadrantenreduktion auf |t| <= 1 fuer die Reihe
050000******************************************************************
050100 U330-ATAN-2 SECTION.
050200 U330-00.
050300     SET ATN-WAR-INVERTIERT TO FALSE
050400     IF ATN-X = ZERO
050500        COMPUTE ATN-RESULT = K-PI / 2
050600        EXIT SECTION
050700     END-IF
050800
050900     COMPUTE ATN-T = ATN-Y / ATN-X
051000     IF ATN-T > 1
051050        MOVE ATN-T TO ATN-T-ALT
051100        COMPUTE ATN-T = 1 / ATN-T-ALT
051200        SET ATN-WAR-INVERTIERT TO TRUE
051300     END-IF
051400
051500     MOVE ATN-T     TO SER-X
051600     MOVE ATN-T     TO SER-SUM
051700     MOVE ATN-T     TO SER-XPOT
051800     COMPUTE SER-X2 = ATN-T * ATN-T
051900     MOVE 1         TO SER-VORZEICHEN
052000
052100     PERFORM U331-ATAN-TERM
052200        VARYING C4-TERM FROM 3 BY 2 UNTIL C4-TERM > 39
052300
052400     IF ATN-WAR-INVERTIERT
052500        COMPUTE ATN-RESULT = (K-PI / 2) - SER-SUM
052600     ELSE
052700        MOVE SER-SUM TO ATN-RESULT
052800     END-IF
052900     .
053000 U330-99.
053100     EXIT.
053200
053300 U331-ATAN-TERM SECTION.
053400 U331-00.
053500     COMPUTE SER-XPOT = SER-XPOT * SER-X2
053600     COMPUTE SER-VORZEICHEN = SER-VORZEICHEN * -1
053700     COMPUTE SER-TERM = SER-VORZEICHEN * SER-XPOT / C4-TERM
053800     ADD SER-TERM TO SER-SUM
053900     .
054000 U331-99.
054100     EXIT.
054200
054300******************************************************************
054400** ENDE Source-Programm
054500******************************************************************
