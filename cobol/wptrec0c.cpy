000100*****************************************************************
000200** Copybook      :: WPTREC0C
000300** Kurzbeschreibung :: Satzbild WAYPOINT (Streckenpunkt fuer
000400**                     die Streckenlaengen-Hilfsauswertung)
000500**
000600** Aenderungen
000700**----------------------------------------------------------------
000800** Vers. | Datum    | von | Kommentar
000900**-------|----------|-----|---------------------------------------
001000**A.00.00|2019-03-04| kl  | Neuerstellung fuer SSFNEW-9
001100**A.01.00|2020-01-13| jbr | PR-4002: WP-SEQ-NR ergaenzt, damit
001200**       |          |     | WPTDST0O die Eingabereihenfolge auch
001300**       |          |     | nach einem Zwischen-Sortierlauf pruefe
001400**       |          |     | kann
001410**A.02.00|2022-08-02| swk | PR-4053: unbenutzte Koordinaten-Kurz-
001420**       |          |     | sicht WP-COORD-VIEW entfernt - WPTDST0O
001430**       |          |     | arbeitet direkt mit WP-LAT/WP-LNG aus
001440**       |          |     | WAYPOINT-RECORD
001450**A.03.00|2023-02-14| swk | PR-4060: WP-SEQ-NR wird vom vorgela-
001460**       |          |     | gerten Extraktsystem nie befuellt (im-
001470**       |          |     | mer Nullen) - Feld auf FILLER zurueck-
001480**       |          |     | gefuehrt, Sortierpruefung in WPTDST0O
001490**       |          |     | B210-EIN-PAAR entfernt (griff gegen
001491**       |          |     | ungefuellte Werte und brach Laeufe
001492**       |          |     | grundlos ab)
001500**----------------------------------------------------------------
001600**
001700** Datei WAYPOINTS: Liste von Streckenpunkten in Durchlaufreihen-
001800** folge, mindestens 2 Satz je Lauf. WPTDST0O bildet ueber auf-
001900** einanderfolgende Paare die Grossskreisentfernung (Call an
001910** GPSRTE0M, Funktion "LEG ").
002000**
002100*****************************************************************
002200 01  WAYPOINT-RECORD.
002300     05  FILLER                  PIC X(05).
002400     05  WP-LAT                  PIC S9(03)V9(07).
002500     05  WP-LNG                  PIC S9(03)V9(07).
002600**          ---> Reserve / spaetere Hoehenangabe
002700     05  FILLER                  PIC X(20).
