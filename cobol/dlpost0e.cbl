000100*?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200*?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300*?SEARCH  =TALLIB
000400*?SEARCH  =ASC2EBC
000500*?SEARCH  =EBC2ASC
000600*?SEARCH  =WSYS022
000700*
000800** Fachliche Module
000900*?SEARCH  =HOSVAL0
001000*?SEARCH  =GPSRTE0
001100*
001200*?NOLMAP, SYMBOLS, INSPECT
001300*?SAVE ALL
001400*?SAVEABEND
001500*?LINES 66
001600*?CHECK 3
001700
001800 IDENTIFICATION DIVISION.
001900
002000 PROGRAM-ID. DLPOST0O.
002100
002200 AUTHOR. K. LANGNER.
002300
002400 INSTALLATION. WSOFT FUHRPARK-ANWENDUNGEN.
002500
002600 DATE-WRITTEN. 1987-06-02.
002700
002800 DATE-COMPILED.
002900
003000
003100 SECURITY.  NUR FUER INTERNEN GEBRAUCH - KEINE WEITERGABE.
003200
003300******************************************************************
003400** Letzte Aenderung :: 2011-09-14
003500** Letzte Version   :: A.04.00
003600** Kurzbeschreibung :: Hauptlauf Verbuchung Tagesprotokolle
003700** Auftrag          :: SSFNEW-1 SSFNEW-7
003800**----------------------------------------------------------------
003900** Vers. | Datum    | von | Kommentar
004000**-------|----------|-----|---------------------------------------
004100**A.00.00|1987-06-02| kl  | Neuerstellung - Einlesen FAHRER in
004200**       |          |     | Tabelle (binaer), Verbuchung DAILYLOG
004300**       |          |     | gegen REJECTS bei Fehlern
004400**A.01.00|1991-11-08| hmk | Auftrag FH-0118: Aufruf GPSRTE0M fuer
004500**       |          |     | Streckenauswertung je Protokoll (U3)
004600**A.02.00|1994-06-27| lor | PR-0871: Duplikatpruefung Fahrer+Datum
004700**       |          |     | gegen zuletzt verbuchten Satz
004800**A.03.00|1999-01-08| lor | Jahr-2000: RUN-DATE/LOG-DATE auf 8-
004900**       |          |     | stellige Jahreszahl umgestellt, alle
005000**       |          |     | Vergleiche SSFNEW-11 geprueft
005100**A.04.00|2011-09-14| jbr | PR-3321: dritte HOS-Regel ueber
005200**       |          |     | HOSVAL0M, Pruefung Koordinatenbereich
005300**       |          |     | ueber GPSRTE0M (Funktion "VAL ")
005310**A.05.00|2013-04-22| swk | PR-4042: Mindestlaengen NAME/FUEHRER-
005320**       |          |     | SCHEIN/TERMINAL/ANSCHRIFT sowie Dop-
005330**       |          |     | pelpruefung FUEHRERSCHEIN-NR beim
005340**       |          |     | Einlesen DRIVERS (B016/B017/B018)
005400**----------------------------------------------------------------
005500**
005600** Programmbeschreibung
005700** --------------------
005800**
005900** DLPOST0O ist der Hauptlauf der Tagesprotokoll-Verbuchung. Im
006000** Vorlauf wird die Fahrer-Stammdatei DRIVERS komplett in die
006100** Tabelle DRV-TABLE eingelesen (binaere Suche ueber B125). Je
006200** Satz der Datei DAILYLOG-IN wird gegen die Pruefungen aus B120
006300** gefahren (Fahrer vorhanden, Datum nicht in der Zukunft, kein
006400** Duplikat, Dienststatusliste vorhanden und gueltig, Koordinaten
006500** im Bereich); bei Fehlern wird ein REJECTS-Satz mit Grundcode
006600** geschrieben. Gueltige Saetze werden ueber HOSVAL0M (Stunden,
006700** HOS-Regeln) und GPSRTE0M (Streckenauswertung) angereichert und
006800** nach POSTED-LOGS geschrieben; der Tagessummen-Hinweis fuehrt be
006900** Abweichung von 24 Std. (+/- 1 Hundertstel) ebenfalls zu REJECTS
007000** Der Laufstichtag (RUN-DATE) kommt wie gewohnt ueber den Startup
007100** Text (siehe P100-GETSTARTUPTEXT).
007200**
007300******************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     SWITCH-15 IS ANZEIGE-VERSION
007900         ON STATUS IS SHOW-VERSION
008000     CLASS ALPHNUM IS "0123456789"
008100                      "abcdefghijklmnopqrstuvwxyz"
008200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT DRV-FILE      ASSIGN TO "DRIVERS"
008700            ORGANIZATION IS LINE SEQUENTIAL.
008800     SELECT DLG-FILE-IN   ASSIGN TO "DAILYLOGIN"
008900            ORGANIZATION IS LINE SEQUENTIAL.
009000     SELECT POSTED-FILE   ASSIGN TO "POSTEDLOGS"
009100            ORGANIZATION IS LINE SEQUENTIAL.
009200     SELECT REJECT-FILE   ASSIGN TO "REJECTS"
009300            ORGANIZATION IS LINE SEQUENTIAL.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700**          ---> Fahrer-Stammdatei, sortiert nach DRV-ID
009800 FD  DRV-FILE
009900     LABEL RECORDS ARE OMITTED.
010000     COPY    DRVREC0C.
010100**
010200**          ---> Tagesprotokoll-Eingabe, sortiert nach Fahrer/Datu
010300 FD  DLG-FILE-IN
010400     LABEL RECORDS ARE OMITTED.
010500     COPY    DLGREC0C.
010600**
010700**          ---> verbuchte Tagesprotokolle (Ausgabe)
010800 FD  POSTED-FILE
010900     LABEL RECORDS ARE OMITTED.
011000 01  POSTED-OUT-RECORD         PIC X(2103).
011100**
011200**          ---> zurueckgewiesene Saetze mit Grundcode
011300 FD  REJECT-FILE
011400     LABEL RECORDS ARE OMITTED.
011500 01  REJECT-OUT-RECORD.
011600     05  REJ-DRIVER-ID             PIC X(36).
011700     05  REJ-LOG-DATE              PIC 9(08).
011800     05  REJ-LOG-ID                PIC X(36).
011900     05  REJ-REASON-CODE           PIC X(20).
012000     05  REJ-REASON-TEXT           PIC X(60).
012100     05  FILLER                    PIC X(10).
012200
012300 WORKING-STORAGE SECTION.
012400**----------------------------------------------------------------
012500** Comp-Felder: Praefix Cn mit n = Anzahl Digits
012600**----------------------------------------------------------------
012700 01          COMP-FELDER.
012800     05      C4-ANZ              PIC S9(04) COMP.
012900     05      C4-I1               PIC S9(04) COMP.
013000     05      C4-I2               PIC S9(04) COMP.
013100
013200     05      C4-X.
013300      10                         PIC X VALUE LOW-VALUE.
013400      10     C4-X2               PIC X.
013500     05      C4-NUM REDEFINES C4-X
013600                                 PIC S9(04) COMP.
013700
013800     05      C9-READ             PIC S9(09) COMP VALUE ZERO.
013900     05      C9-POSTED           PIC S9(09) COMP VALUE ZERO.
014000     05      C9-REJECTED         PIC S9(09) COMP VALUE ZERO.
014100     05      C9-COMPLIANT        PIC S9(09) COMP VALUE ZERO.
014200     05      C9-NONCOMPLIANT     PIC S9(09) COMP VALUE ZERO.
014210     05      C9-FAHRER-SKIP      PIC S9(09) COMP VALUE ZERO.
014300**----------------------------------------------------------------
014400** Display-Felder: Praefix D
014500**----------------------------------------------------------------
014600 01          DISPLAY-FELDER.
014700     05      D-NUM1              PIC  9.
014800     05      D-NUM4              PIC -9(04).
014900     05      D-NUM9              PIC -9(09).
015000**----------------------------------------------------------------
015100** Felder mit konstantem Inhalt: Praefix K
015200**----------------------------------------------------------------
015300 01          KONSTANTE-FELDER.
015400     05      K-MODUL             PIC X(08)     VALUE "DLPOST0O".
015500     05      K-TAG-MIN           PIC S9(03)V9(02) COMP
015600                                               VALUE 23.99.
015700     05      K-TAG-MAX           PIC S9(03)V9(02) COMP
015800                                               VALUE 24.01.
015900     05      K-MAX-FAHRER        PIC S9(04) COMP
016000                                               VALUE 3000.
016010     05      K-MIN-NAME-LEN      PIC S9(04) COMP VALUE 2.
016020     05      K-MIN-LIZENZ-LEN    PIC S9(04) COMP VALUE 5.
016030     05      K-MIN-TERM-LEN      PIC S9(04) COMP VALUE 2.
016040     05      K-MIN-ANSCHR-LEN    PIC S9(04) COMP VALUE 5.
016100**----------------------------------------------------------------
016200** Conditional-Felder
016300**----------------------------------------------------------------
016400 01          SCHALTER.
016500     05      PRG-STATUS          PIC 9.
016600          88 PRG-OK                          VALUE ZERO.
016700          88 PRG-ABBRUCH                     VALUE 2.
016800
016900     05      DRV-EOF-SW          PIC X       VALUE "N".
017000          88 DRV-EOF                         VALUE "Y".
017100          88 NOT-DRV-EOF                     VALUE "N".
017200
017300     05      DLG-EOF-SW          PIC X       VALUE "N".
017400          88 DLG-EOF                         VALUE "Y".
017500          88 NOT-DLG-EOF                     VALUE "N".
017600
017700     05      W-LOG-VALID-SW      PIC X       VALUE "Y".
017800          88 W-LOG-VALID                     VALUE "Y".
017900          88 W-LOG-REJECTED                  VALUE "N".
018000
018100     05      W-DRIVER-FOUND-SW   PIC X       VALUE "N".
018200          88 W-DRIVER-FOUND                  VALUE "Y".
018300          88 W-DRIVER-NOT-FOUND               VALUE "N".
018400
018500     05      W-STRUCT-INVALID-SW PIC X       VALUE "N".
018600          88 W-STRUCT-INVALID                VALUE "Y".
018700          88 W-STRUCT-OK                     VALUE "N".
018710
018720     05      W-FAHRER-OK-SW      PIC X       VALUE "Y".
018730          88 FAHRER-OK                       VALUE "Y".
018740          88 FAHRER-NOK                      VALUE "N".
018750
018760     05      W-DOPPEL-SW         PIC X       VALUE "N".
018770          88 W-DOPPEL-GEFUNDEN               VALUE "Y".
018780          88 W-DOPPEL-NICHT-GEF              VALUE "N".
018800
018900     05      W-FIRST-LOG-SW      PIC X       VALUE "Y".
019000          88 W-FIRST-LOG                     VALUE "Y".
019100          88 NOT-FIRST-LOG                   VALUE "N".
019200**----------------------------------------------------------------
019300** weitere Arbeitsfelder
019400**----------------------------------------------------------------
019500 01          WORK-FELDER.
019600     05      W-REJECT-CODE       PIC X(20).
019700     05      W-REJECT-TEXT       PIC X(60).
019800     05      W-RUN-DATE          PIC 9(08).
019900     05      W-RUN-DATE-PARTS REDEFINES W-RUN-DATE.
020000          10 W-RUN-YYYY          PIC 9(04).
020100          10 W-RUN-MM            PIC 9(02).
020200          10 W-RUN-DD            PIC 9(02).
020300
020400     05      WS-PREV-KEY.
020500          10 WS-PREV-DRV-ID      PIC X(36).
020600          10 WS-PREV-LOG-DATE    PIC 9(08).
020700     05      WS-PREV-KEY-ALT REDEFINES WS-PREV-KEY.
020800          10 WS-PREV-KEY-FULL    PIC X(44).
020900
021000     05      W-CUR-KEY.
021100          10 W-CUR-DRV-ID        PIC X(36).
021200          10 W-CUR-LOG-DATE      PIC 9(08).
021300     05      W-CUR-KEY-ALT REDEFINES W-CUR-KEY.
021400          10 W-CUR-KEY-FULL      PIC X(44).
021410
021420     05      W-LEN-FELD          PIC X(60).
021430     05      W-LEN-POS           PIC S9(04) COMP.
021440     05      W-LEN-ACTUAL        PIC S9(04) COMP.
021500**----------------------------------------------------------------
021600** Parameter fuer COBOL-Utility GETSTARTUPTEXT (RUN-DATE)
021700**----------------------------------------------------------------
021800 01          STUP-PARAMETER.
021900     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
022000     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
022100     05      STUP-TEXT           PIC X(128).
022200**----------------------------------------------------------------
022300** Fahrer-Tabelle - binaer durchsucht ueber B125
022400**----------------------------------------------------------------
022500 01          DRV-TABLE.
022600     05      DRV-TAB-COUNT       PIC S9(04) COMP VALUE ZERO.
022700     05      DRV-TAB-ENTRY OCCURS 1 TO 3000 TIMES
022800                          DEPENDING ON DRV-TAB-COUNT
022900                          ASCENDING KEY IS DRV-T-ID
023000                          INDEXED BY DRV-IDX.
023100          10 DRV-T-ID            PIC X(36).
023200          10 DRV-T-NAME          PIC X(40).
023300          10 DRV-T-LICENSE       PIC X(20).
023400**----------------------------------------------------------------
023500** Uebergabefeld fuer HOSVAL0M (Bild identisch mit dessen LINK-REC
023600**----------------------------------------------------------------
023700 01          LINK-HOS-REC.
023800     05      HOS-RC              PIC S9(04) COMP.
023900     05      HOS-DS-COUNT        PIC 9(02).
024000     05      HOS-DS OCCURS 20 TIMES
024100                     INDEXED BY HOS-DS-IDX.
024200          10 HOS-DS-STATUS           PIC X(10).
024300          10 HOS-DS-START-HOUR       PIC 9(02).
024400          10 HOS-DS-START-MIN        PIC 9(02).
024500          10 HOS-DS-END-HOUR         PIC 9(02).
024600          10 HOS-DS-END-MIN          PIC 9(02).
024700     05      HOS-HRS-OFF         PIC S9(03)V9(02).
024800     05      HOS-HRS-SLEEPER     PIC S9(03)V9(02).
024900     05      HOS-HRS-DRIVING     PIC S9(03)V9(02).
025000     05      HOS-HRS-ONDUTY      PIC S9(03)V9(02).
025100     05      HOS-HRS-TOTAL       PIC S9(03)V9(02).
025200     05      HOS-MISMATCH        PIC X(01).
025300     05      HOS-COMPLIANT       PIC X(01).
025400          88 HOS-IS-COMPLIANT                VALUE "Y".
025500     05      HOS-VIOL-COUNT      PIC 9(01).
025600     05      HOS-VIOL OCCURS 3 TIMES
025700                      INDEXED BY HOS-VIOL-IDX.
025800          10 HOS-VIOL-RULE           PIC X(22).
025900          10 HOS-VIOL-DESC           PIC X(60).
026000          10 HOS-VIOL-SEVERITY       PIC X(08).
026100**----------------------------------------------------------------
026200** Uebergabefeld fuer GPSRTE0M (Bild identisch mit dessen LINK-REC
026300**----------------------------------------------------------------
026400 01          LINK-RTE-REC.
026500     05      RTE-FUNC            PIC X(04).
026600     05      RTE-RC              PIC S9(04) COMP.
026700     05      RTE-DS-COUNT        PIC 9(02).
026800     05      RTE-DS OCCURS 20 TIMES
026900                     INDEXED BY RTE-DS-IDX.
027000          10 RTE-DS-STATUS           PIC X(10).
027100          10 RTE-DS-START-HOUR       PIC 9(02).
027200          10 RTE-DS-START-MIN        PIC 9(02).
027300          10 RTE-DS-END-HOUR         PIC 9(02).
027400          10 RTE-DS-END-MIN          PIC 9(02).
027500          10 RTE-DS-LOCATION         PIC X(30).
027600          10 RTE-DS-HAS-COORD        PIC X(01).
027700          10 RTE-DS-LAT              PIC S9(03)V9(07).
027800          10 RTE-DS-LNG              PIC S9(03)V9(07).
027900     05      RTE-DRIVE-DIST      PIC S9(07)V9(01).
028000     05      RTE-TOT-LOCS        PIC 9(03).
028100     05      RTE-DRV-LOCS        PIC 9(03).
028200     05      RTE-ONDUTY-LOCS     PIC 9(03).
028300     05      RTE-OFF-LOCS        PIC 9(03).
028400     05      RTE-SLP-LOCS        PIC 9(03).
028500     05      RTE-LAT1            PIC S9(03)V9(07).
028600     05      RTE-LNG1            PIC S9(03)V9(07).
028700     05      RTE-LAT2            PIC S9(03)V9(07).
028800     05      RTE-LNG2            PIC S9(03)V9(07).
028900     05      RTE-LEG-DIST        PIC S9(07)V9(01).
029000     05      RTE-VAL-LAT         PIC S9(03)V9(07).
029100     05      RTE-VAL-LNG         PIC S9(03)V9(07).
029200     05      RTE-VAL-OK          PIC X(01).
029300          88 RTE-COORD-VALID                 VALUE "Y".
029400
029500 PROCEDURE DIVISION.
029600******************************************************************
029700** Steuerungs-Section
029800******************************************************************
029900 A100-STEUERUNG SECTION.
030000 A100-00.
030100**  ---> wenn SWITCH-15 gesetzt ist
030200**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
030300     IF  SHOW-VERSION
030400         DISPLAY K-MODUL " VERS. A.04.00 VOM 2011-09-14"
030500         STOP RUN
030600     END-IF
030700
030800     PERFORM B000-VORLAUF
030900     IF  PRG-ABBRUCH
031000         CONTINUE
031100     ELSE
031200         PERFORM B100-VERARBEITUNG
031300     END-IF
031400     PERFORM B090-ENDE
031500     STOP RUN
031600     .
031700 A100-99.
031800     EXIT.
031900
032000******************************************************************
032100** Vorlauf - Fahrer-Stammdatei einlesen, Dateien oeffnen
032200******************************************************************
032300 B000-VORLAUF SECTION.
032400 B000-00.
032500     PERFORM C000-INIT
032600     PERFORM P100-GETSTARTUPTEXT
032700     IF  PRG-ABBRUCH
032800         EXIT SECTION
032900     END-IF
033000
033100     OPEN INPUT  DRV-FILE
033200     PERFORM B010-LOAD-DRIVERS
033300     CLOSE DRV-FILE
033400
033500     OPEN INPUT  DLG-FILE-IN
033600     OPEN OUTPUT POSTED-FILE
033700     OPEN OUTPUT REJECT-FILE
033800     .
033900 B000-99.
034000     EXIT.
034100
034200 B010-LOAD-DRIVERS SECTION.
034300 B010-00.
034400     READ DRV-FILE AT END SET DRV-EOF TO TRUE END-READ
034500     PERFORM B015-EIN-FAHRER UNTIL DRV-EOF
034600     .
034700 B010-99.
034800     EXIT.
034900
035000 B015-EIN-FAHRER SECTION.
035100 B015-00.
035200     IF  DRV-TAB-COUNT >= K-MAX-FAHRER
035300         DISPLAY "FAHRER-TABELLE VOLL - ABBRUCH BEI ", DRV-ID
035400         SET PRG-ABBRUCH TO TRUE
035500         SET DRV-EOF     TO TRUE
035600         EXIT SECTION
035700     END-IF
035800
035810**       PR-4042: Mindestlaengen und Lizenz-Dopplung pruefen,
035820**       bevor der Satz in DRV-TABLE aufgenommen wird
035830     PERFORM B016-PRUEFE-FAHRER
035840
035900     IF  FAHRER-OK
036000         ADD 1 TO DRV-TAB-COUNT
036010         SET DRV-IDX TO DRV-TAB-COUNT
036100         MOVE DRV-ID      TO DRV-T-ID(DRV-IDX)
036200         MOVE DRV-NAME    TO DRV-T-NAME(DRV-IDX)
036300         MOVE DRV-LICENSE TO DRV-T-LICENSE(DRV-IDX)
036310     ELSE
036320         ADD 1 TO C9-FAHRER-SKIP
036330     END-IF
036400
036500     READ DRV-FILE AT END SET DRV-EOF TO TRUE END-READ
036600     .
036700 B015-99.
036800     EXIT.
036810
036820******************************************************************
036830** Mindestlaengen NAME/FUEHRERSCHEIN/TERMINAL/ANSCHRIFT pruefen -
036840** Feldbreiten liegen alle unterhalb der in der Spezifikation
036850** genannten Maxima, geprueft wird daher nur die Mindestlaenge
036860******************************************************************
036870 B016-PRUEFE-FAHRER SECTION.
036880 B016-00.
036890     SET FAHRER-OK TO TRUE
036900
036910     MOVE DRV-NAME       TO W-LEN-FELD
036920     PERFORM U500-LAENGE-ERMITTELN
036930     IF  W-LEN-ACTUAL < K-MIN-NAME-LEN
036940         DISPLAY "FAHRER ", DRV-ID, " - NAME ZU KURZ, UEBERSPRUNGE"
036950         SET FAHRER-NOK TO TRUE
036960     END-IF
036970
036980     MOVE DRV-LICENSE    TO W-LEN-FELD
036990     PERFORM U500-LAENGE-ERMITTELN
037010     IF  W-LEN-ACTUAL < K-MIN-LIZENZ-LEN
037020         DISPLAY "FAHRER ", DRV-ID, " - FUEHRERSCHEIN-NR ZU KURZ,"
037030                 " UEBERSPRUNGEN"
037040         SET FAHRER-NOK TO TRUE
037050     END-IF
037060
037070     MOVE DRV-TERMINAL   TO W-LEN-FELD
037080     PERFORM U500-LAENGE-ERMITTELN
037090     IF  W-LEN-ACTUAL < K-MIN-TERM-LEN
037100         DISPLAY "FAHRER ", DRV-ID, " - HEIMATTERMINAL ZU KURZ, "
037110                 "UEBERSPRUNGEN"
037120         SET FAHRER-NOK TO TRUE
037130     END-IF
037140
037150     MOVE DRV-OFFICE-ADDR TO W-LEN-FELD
037160     PERFORM U500-LAENGE-ERMITTELN
037170     IF  W-LEN-ACTUAL < K-MIN-ANSCHR-LEN
037180         DISPLAY "FAHRER ", DRV-ID, " - BUEROANSCHRIFT ZU KURZ, "
037190                 "UEBERSPRUNGEN"
037200         SET FAHRER-NOK TO TRUE
037210     END-IF
037220
037230     IF  FAHRER-OK
037240         PERFORM B017-PRUEFE-DOPPEL
037250     END-IF
037260     .
037270 B016-99.
037280     EXIT.
037290
037300******************************************************************
037310** Lizenz-Dopplung - FUEHRERSCHEIN-NR gegen die bereits in
037320** DRV-TABLE eingelesenen Saetze pruefen (B018 = Vergleich je Satz)
037330******************************************************************
037340 B017-PRUEFE-DOPPEL SECTION.
037350 B017-00.
037360     SET W-DOPPEL-NICHT-GEF TO TRUE
037370     IF  DRV-TAB-COUNT > 0
037380         PERFORM B018-VERGLEICHE-LIZENZ
037390             VARYING DRV-IDX FROM 1 BY 1
037400             UNTIL DRV-IDX > DRV-TAB-COUNT
037410                OR W-DOPPEL-GEFUNDEN
037420     END-IF
037430
037440     IF  W-DOPPEL-GEFUNDEN
037450         DISPLAY "FAHRER ", DRV-ID, " - FUEHRERSCHEIN-NR DOPPELT,"
037460                 " UEBERSPRUNGEN"
037470         SET FAHRER-NOK TO TRUE
037480     END-IF
037490     .
037500 B017-99.
037510     EXIT.
037520
037530 B018-VERGLEICHE-LIZENZ SECTION.
037540 B018-00.
037550     IF  DRV-T-LICENSE(DRV-IDX) = DRV-LICENSE
037560         SET W-DOPPEL-GEFUNDEN TO TRUE
037570     END-IF
037580     .
037590 B018-99.
037600     EXIT.
037610
037620******************************************************************
037630** Feldlaenge ohne Endeleerzeichen ermitteln (keine intrinsische
037640** FUNCTION im Einsatz) - W-LEN-FELD vorher fuellen, Ergebnis in
037650** W-LEN-ACTUAL; U501 vergleicht von rechts je ein Zeichen
037660******************************************************************
037670 U500-LAENGE-ERMITTELN SECTION.
037680 U500-00.
037690     MOVE 60 TO W-LEN-POS
037700     PERFORM U501-ZEICHEN-PRUEFEN
037710         VARYING W-LEN-POS FROM 60 BY -1
037720         UNTIL W-LEN-POS = 0
037730            OR W-LEN-FELD(W-LEN-POS:1) NOT = SPACE
037740     MOVE W-LEN-POS TO W-LEN-ACTUAL
037750     .
037760 U500-99.
037770     EXIT.
037780
037790 U501-ZEICHEN-PRUEFEN SECTION.
037800 U501-00.
037810     CONTINUE
037820     .
037830 U501-99.
037840     EXIT.
037850
037860******************************************************************
037870** Ende - Dateien schliessen, Laufstatistik anzeigen
037880******************************************************************
037890 B090-ENDE SECTION.
037900 B090-00.
037910     IF  PRG-ABBRUCH
037920         DISPLAY "   >>> ABBRUCH !!! <<< aus >", K-MODUL, "<"
037930     ELSE
037940         CLOSE DLG-FILE-IN
037950         CLOSE POSTED-FILE
037960         CLOSE REJECT-FILE
037970         DISPLAY "=== LAUFSTATISTIK ", K-MODUL, " ==="
037975         MOVE C9-FAHRER-SKIP  TO D-NUM9
037977         DISPLAY "FAHRER UEBERSPR: ", D-NUM9
037980         MOVE C9-READ         TO D-NUM9
037990         DISPLAY "GELESEN        : ", D-NUM9
038000         MOVE C9-POSTED       TO D-NUM9
038010         DISPLAY "VERBUCHT       : ", D-NUM9
038020         MOVE C9-REJECTED     TO D-NUM9
038030         DISPLAY "ZURUECKGEWIESEN: ", D-NUM9
038040         MOVE C9-COMPLIANT    TO D-NUM9
038050         DISPLAY "COMPLIANT      : ", D-NUM9
038060         MOVE C9-NONCOMPLIANT TO D-NUM9
038070         DISPLAY "NICHT COMPLIANT: ", D-NUM9
038080     END-IF
038090     .
038100 B090-99.
038110     EXIT.
038120
038130******************************************************************
038140** Verarbeitung - ein Satz DAILYLOG-IN je Durchlauf
038150******************************************************************
038160 B100-VERARBEITUNG SECTION.
038170 B100-00.
038180     READ DLG-FILE-IN AT END SET DLG-EOF TO TRUE END-READ
038190     PERFORM B110-EIN-PROTOKOLL UNTIL DLG-EOF
038200     .
038210 B100-99.
038220     EXIT.
038230
038240 B110-EIN-PROTOKOLL SECTION.
038250 B110-00.
038260     ADD 1 TO C9-READ
038270     SET W-LOG-VALID TO TRUE
038280
038290     PERFORM B120-VALIDIERE-KOPF
038300     IF  W-LOG-VALID
038310         PERFORM B130-VERBUCHE-PROTOKOLL
038320     END-IF
038330
038340     IF  W-LOG-VALID
038350         PERFORM B150-SCHREIBE-POSTED
038360     ELSE
038370         PERFORM B160-SCHREIBE-REJECT
038380     END-IF
038390
038400     READ DLG-FILE-IN AT END SET DLG-EOF TO TRUE END-READ
038410     .
038420 B110-99.
038430     EXIT.
038440
038450******************************************************************
038460** U6 - Pruefungen Fahrer/Datum/Duplikat/Dienststatusliste
038470******************************************************************
038480 B120-VALIDIERE-KOPF SECTION.
038490 B120-00.
038500     PERFORM B125-SUCHE-FAHRER
038510     IF  W-DRIVER-NOT-FOUND
038520         SET W-LOG-REJECTED TO TRUE
038530         MOVE "DRIVER_NOT_FOUND"      TO W-REJECT-CODE
038540         MOVE "Driver id not found in driver master"
038550                                      TO W-REJECT-TEXT
038560         EXIT SECTION
038570     END-IF
038580
038590     IF  LOG-DATE > W-RUN-DATE
038600         SET W-LOG-REJECTED TO TRUE
038610         MOVE "FUTURE_LOG_DATE"       TO W-REJECT-CODE
038620         MOVE "Log date is later than the run date"
038630                                      TO W-REJECT-TEXT
038640         EXIT SECTION
038650     END-IF
038660
038670     MOVE LOG-DRIVER-ID TO W-CUR-DRV-ID
038680     MOVE LOG-DATE      TO W-CUR-LOG-DATE
038690     IF  NOT W-FIRST-LOG
038700     AND W-CUR-KEY-FULL = WS-PREV-KEY-FULL
038710         SET W-LOG-REJECTED TO TRUE
038720         MOVE "DUPLICATE_LOG"         TO W-REJECT-CODE
038730         MOVE "Driver and date combination already posted"
038740                                      TO W-REJECT-TEXT
038750         EXIT SECTION
038760     END-IF
038770
038780     IF  LOG-DS-COUNT = ZERO
038790         SET W-LOG-REJECTED TO TRUE
038800         MOVE "NO_DUTY_STATUS"        TO W-REJECT-CODE
038810         MOVE "Duty-status list is empty"
038820                                      TO W-REJECT-TEXT
038830         EXIT SECTION
038840     END-IF
038850
038860     PERFORM B126-PRUEFE-ABSCHNITTE
038870     IF  W-STRUCT-INVALID
038880         SET W-LOG-REJECTED TO TRUE
038890         EXIT SECTION
038900     END-IF
038910     .
038920 B120-99.
038930     EXIT.
038940
038950 B125-SUCHE-FAHRER SECTION.
038960 B125-00.
038970     SET W-DRIVER-NOT-FOUND TO TRUE
038980     IF  DRV-TAB-COUNT = ZERO
038990         EXIT SECTION
039000     END-IF
039010     SEARCH ALL DRV-TAB-ENTRY
039020         AT END
039030            SET W-DRIVER-NOT-FOUND TO TRUE
039040         WHEN DRV-T-ID(DRV-IDX) = LOG-DRIVER-ID
039050            SET W-DRIVER-FOUND    TO TRUE
039060     END-SEARCH
039070     .
039080 B125-99.
039090     EXIT.
039100
039110******************************************************************
039120** U6 / U5 - Pruefung Dienststatus-Code, Zeiten, Koordinaten
039130******************************************************************
039140 B126-PRUEFE-ABSCHNITTE SECTION.
039150 B126-00.
039160     SET W-STRUCT-OK TO TRUE
039170     PERFORM B127-EIN-ABSCHNITT
039180        VARYING DS-IDX FROM 1 BY 1
039190        UNTIL DS-IDX > LOG-DS-COUNT
039200           OR W-STRUCT-INVALID
039210     .
039220 B126-99.
039230     EXIT.
039240
039250 B127-EIN-ABSCHNITT SECTION.
039260 B127-00.
039270     IF  LOG-DS-STATUS(DS-IDX) NOT = "OFF-DUTY"
039280     AND LOG-DS-STATUS(DS-IDX) NOT = "SLEEPER"
039290     AND LOG-DS-STATUS(DS-IDX) NOT = "DRIVING"
039300     AND LOG-DS-STATUS(DS-IDX) NOT = "ON-DUTY"
039310         SET W-STRUCT-INVALID TO TRUE
039320         MOVE "INVALID_STATUS_CODE"   TO W-REJECT-CODE
039330         MOVE "Duty-status code not one of the four codes"
039340                                      TO W-REJECT-TEXT
039350         EXIT SECTION
039360     END-IF
039370
039380     IF  LOG-DS-START-HOUR(DS-IDX) > 23
039390     OR  LOG-DS-START-MIN(DS-IDX)  > 59
039400     OR  LOG-DS-END-HOUR(DS-IDX)   > 24
039410     OR  LOG-DS-END-MIN(DS-IDX)    > 59
039420         SET W-STRUCT-INVALID TO TRUE
039430         MOVE "INVALID_TIME_RANGE"    TO W-REJECT-CODE
039440         MOVE "Duty-status start/end time out of range"
039450                                      TO W-REJECT-TEXT
039460         EXIT SECTION
039470     END-IF
039480
039490     IF  LOG-DS-HAS-COORD(DS-IDX) = "Y"
039500         MOVE "VAL "             TO RTE-FUNC
039510         MOVE LOG-DS-LAT(DS-IDX) TO RTE-VAL-LAT
039520         MOVE LOG-DS-LNG(DS-IDX) TO RTE-VAL-LNG
039530         CALL "GPSRTE0M" USING LINK-RTE-REC
039540         IF  NOT RTE-COORD-VALID
039550             SET W-STRUCT-INVALID TO TRUE
039560             MOVE "INVALID_COORDINATE"   TO W-REJECT-CODE
039570             MOVE "Latitude/longitude outside the valid range"
039580                                         TO W-REJECT-TEXT
039590             EXIT SECTION
039600         END-IF
039610     END-IF
039620     .
039630 B127-99.
039640     EXIT.
039650
039660******************************************************************
039670** U1/U2/U3 - Stunden, HOS-Regeln und Streckenauswertung
039680******************************************************************
039690 B130-VERBUCHE-PROTOKOLL SECTION.
039700 B130-00.
039710     MOVE LOG-DS-COUNT TO HOS-DS-COUNT
039720     PERFORM B131-KOPIERE-NACH-HOS
039730        VARYING C4-I1 FROM 1 BY 1
039740        UNTIL C4-I1 > LOG-DS-COUNT
039750
039760     CALL "HOSVAL0M" USING LINK-HOS-REC
039770
039780     MOVE HOS-HRS-OFF     TO LOG-HRS-OFF
039790     MOVE HOS-HRS-SLEEPER TO LOG-HRS-SLEEPER
039800     MOVE HOS-HRS-DRIVING TO LOG-HRS-DRIVING
039810     MOVE HOS-HRS-ONDUTY  TO LOG-HRS-ONDUTY
039820     MOVE HOS-HRS-TOTAL   TO LOG-HRS-TOTAL
039830
039840     IF  LOG-HRS-TOTAL < K-TAG-MIN OR LOG-HRS-TOTAL > K-TAG-MAX
039850         SET W-LOG-REJECTED TO TRUE
039860         MOVE "TOTAL_HOURS_INVALID"   TO W-REJECT-CODE
039870         MOVE "Total accounted hours do not equal 24.00"
039880                                      TO W-REJECT-TEXT
039890         EXIT SECTION
039900     END-IF
039910
039920     MOVE HOS-COMPLIANT   TO LOG-COMPLIANT
039930     MOVE HOS-VIOL-COUNT  TO LOG-VIOL-COUNT
039940     PERFORM B132-KOPIERE-VERSTOESSE
039950        VARYING C4-I2 FROM 1 BY 1
039960        UNTIL C4-I2 > HOS-VIOL-COUNT
039970
039980     MOVE LOG-DS-COUNT TO RTE-DS-COUNT
039990     PERFORM B133-KOPIERE-NACH-RTE
040000        VARYING C4-I1 FROM 1 BY 1
040010        UNTIL C4-I1 > LOG-DS-COUNT
040020
040030     MOVE "RTE " TO RTE-FUNC
040040     CALL "GPSRTE0M" USING LINK-RTE-REC
040050
040060     MOVE RTE-DRIVE-DIST  TO LOG-DRIVE-DIST
040070     MOVE RTE-TOT-LOCS    TO LOG-TOT-LOCS
040080     MOVE RTE-DRV-LOCS    TO LOG-DRV-LOCS
040090     MOVE RTE-ONDUTY-LOCS TO LOG-ONDUTY-LOCS
040100     MOVE RTE-OFF-LOCS    TO LOG-OFF-LOCS
040110     MOVE RTE-SLP-LOCS    TO LOG-SLP-LOCS
040120     .
040130 B130-99.
040140     EXIT.
040150
040160 B131-KOPIERE-NACH-HOS SECTION.
040170 B131-00.
040180     MOVE LOG-DS-STATUS(C4-I1)     TO HOS-DS-STATUS(C4-I1)
040190     MOVE LOG-DS-START-HOUR(C4-I1) TO HOS-DS-START-HOUR(C4-I1)
040200     MOVE LOG-DS-START-MIN(C4-I1)  TO HOS-DS-START-MIN(C4-I1)
040210     MOVE LOG-DS-END-HOUR(C4-I1)   TO HOS-DS-END-HOUR(C4-I1)
040220     MOVE LOG-DS-END-MIN(C4-I1)    TO HOS-DS-END-MIN(C4-I1)
040230     .
040240 B131-99.
040250     EXIT.
040260
040270 B132-KOPIERE-VERSTOESSE SECTION.
040280 B132-00.
040290     MOVE HOS-VIOL-RULE(C4-I2)     TO LOG-VIOL-RULE(C4-I2)
040300     MOVE HOS-VIOL-DESC(C4-I2)     TO LOG-VIOL-DESC(C4-I2)
040310     MOVE HOS-VIOL-SEVERITY(C4-I2) TO LOG-VIOL-SEVERITY(C4-I2)
040320     .
040330 B132-99.
040340     EXIT.
040350
040360 B133-KOPIERE-NACH-RTE SECTION.
040370 B133-00.
040380     MOVE LOG-DS-STATUS(C4-I1)     TO RTE-DS-STATUS(C4-I1)
040390     MOVE LOG-DS-START-HOUR(C4-I1) TO RTE-DS-START-HOUR(C4-I1)
040400     MOVE LOG-DS-START-MIN(C4-I1)  TO RTE-DS-START-MIN(C4-I1)
040410     MOVE LOG-DS-END-HOUR(C4-I1)   TO RTE-DS-END-HOUR(C4-I1)
040420     MOVE LOG-DS-END-MIN(C4-I1)    TO RTE-DS-END-MIN(C4-I1)
040430     MOVE LOG-DS-LOCATION(C4-I1)   TO RTE-DS-LOCATION(C4-I1)
040440     MOVE LOG-DS-HAS-COORD(C4-I1)  TO RTE-DS-HAS-COORD(C4-I1)
040450     MOVE LOG-DS-LAT(C4-I1)        TO RTE-DS-LAT(C4-I1)
040460     MOVE LOG-DS-LNG(C4-I1)        TO RTE-DS-LNG(C4-I1)
040470     .
040480 B133-99.
040490     EXIT.
040500
040510******************************************************************
040520** Ausgabe - verbuchten Satz schreiben, Summen fortschreiben
040530******************************************************************
040540 B150-SCHREIBE-POSTED SECTION.
040550 B150-00.
040560     MOVE DAILY-LOG-RECORD TO POSTED-OUT-RECORD
040570     WRITE POSTED-OUT-RECORD
040580
040590     MOVE LOG-DRIVER-ID TO WS-PREV-DRV-ID
040600     MOVE LOG-DATE      TO WS-PREV-LOG-DATE
040610     SET NOT-FIRST-LOG  TO TRUE
040620
040630     ADD 1 TO C9-POSTED
040640     IF  LOG-IS-COMPLIANT
040650         ADD 1 TO C9-COMPLIANT
040660     ELSE
040670         ADD 1 TO C9-NONCOMPLIANT
040680     END-IF
040690     .
040700 B150-99.
040710     EXIT.
040720
040730 B160-SCHREIBE-REJECT SECTION.
040740 B160-00.
040750     MOVE LOG-DRIVER-ID   TO REJ-DRIVER-ID
040760     MOVE LOG-DATE        TO REJ-LOG-DATE
040770     MOVE LOG-ID          TO REJ-LOG-ID
040780     MOVE W-REJECT-CODE   TO REJ-REASON-CODE
040790     MOVE W-REJECT-TEXT   TO REJ-REASON-TEXT
040800     WRITE REJECT-OUT-RECORD
040810     ADD 1 TO C9-REJECTED
040820     .
040830 B160-99.
040840     EXIT.
040850
040860******************************************************************
040870** Initialisierung
040880******************************************************************
040890 C000-INIT SECTION.
040900 C000-00.
040910     SET PRG-OK       TO TRUE
040920     SET W-FIRST-LOG  TO TRUE
040930     MOVE SPACES TO WS-PREV-KEY
040940     MOVE SPACES TO RTE-FUNC
040950     .
040960 C000-99.
040970     EXIT.
040980
040990******************************************************************
041000** Aufruf COBOL-Utility: GETSTARTUPTEXT - liefert RUN-DATE
041010******************************************************************
041020 P100-GETSTARTUPTEXT SECTION.
041030 P100-00.
041040     MOVE SPACE TO STUP-TEXT
041050     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
041060                                     STUP-TEXT
041070                             GIVING  STUP-RESULT
041080     EVALUATE STUP-RESULT
041090         WHEN -9999 THRU ZERO
041100              MOVE STUP-RESULT TO D-NUM4
041110              DISPLAY "Lesen STARTUP fehlgeschlagen: ", D-NUM4
041120              DISPLAY ">>> Verarbeitung nicht moeglich <<<"
041130              SET PRG-ABBRUCH TO TRUE
041140         WHEN OTHER
041150              MOVE STUP-TEXT(1:8) TO W-RUN-DATE
041160     END-EVALUATE
041170     .
041180 P100-99.
041190     EXIT.
041200
041210******************************************************************
041220** ENDE Source-Programm
041230******************************************************************
